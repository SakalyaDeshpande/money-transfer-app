000100******************************************************************        
000110* PROGRAM    TRANEXEC                                                     
000120* PURPOSE    SETTLEMENT BATCH - THE CORE TRANSACTION EXECUTION            
000130*            ENGINE.  SCANS THE TRANSACTION LEDGER FOR PLANNED            
000140*            TRANSFERS, CONVERTS THE TRANSFER AMOUNT INTO THE             
000150*            SOURCE AND DESTINATION ACCOUNT CURRENCIES, DEBITS            
000160*            THE SOURCE ACCOUNT, CREDITS THE DESTINATION ACCOUNT          
000170*            AND MARKS EACH TRANSACTION SUCCEED OR FAILED.  ONE           
000180*            BAD TRANSACTION DOES NOT STOP THE RUN.  PRODUCES THE         
000190*            RUNRPT SETTLEMENT REPORT WITH CONTROL TOTALS.                
000200*                                                                         
000210* FILES USED                                                              
000220*    ACCOUNTS  - BANK ACCOUNT MASTER, LOADED TO TABLE AT START,           
000230*                REWRITTEN IN FULL AT END OF RUN.                         
000240*    TRANSACT  - TRANSACTION LEDGER, I-O, REWRITTEN IN PLACE AS           
000250*                EACH PLANNED RECORD IS SETTLED.                          
000260*    RUNRPT    - SETTLEMENT RUN REPORT, OUTPUT.                           
000270******************************************************************        
000280 IDENTIFICATION              DIVISION.                                    
000290*-----------------------------------------------------------------        
000300 PROGRAM-ID.                 TRANEXEC.                                    
000310 AUTHOR.                     K. L. JARVIS.                                
000320 INSTALLATION.               UNIZAR TRUST BANK - DATA CENTER.             
000330 DATE-WRITTEN.               03/19/90.                                    
000340 DATE-COMPILED.                                                           
000350 SECURITY.                   BANK CONFIDENTIAL.                           
000360                              INTERNAL USE ONLY - NO DISCLOSURE           
000370                              OUTSIDE BANK OPERATIONS.                    
000380*-----------------------------------------------------------------        
000390*    CHANGE LOG                                                           
000400*-----------------------------------------------------------------        
000410*    DATE      BY    TICKET    DESCRIPTION                                
000420*    --------  ----  --------  -----------------------------------        
000430*    03/19/90  RDM   TX-0001   ORIGINAL SETTLEMENT ENGINE, USD            
000440*                              ONLY, ONE RUNRPT DETAIL LINE PER           
000450*                              SUCCESSFUL TRANSFER.                       
000460*    07/08/91  KLJ   TX-0022   ADDED EUR/GBP, CALL TO CURREXCH FOR        
000470*                              BOTH THE DEBIT AND CREDIT LEGS.            
000480*    11/14/92  KLJ   TX-0038   SWITCHED ACCOUNT ACCESS FROM A             
000490*                              SORT/MERGE PASS TO AN IN-CORE TABLE        
000500*                              LOAD AND WHOLE-FILE REWRITE.               
000510*    02/02/94  PDW   TX-0052   ADDED THE NON-PLANNED STATUS CHECK         
000520*                              AND EXCEPTION LINE - A TRANSACTION         
000530*                              NO LONGER PLANNED NO LONGER ABENDS         
000540*                              THE RUN.                                   
000550*    09/27/95  PDW   TX-0061   ADDED PAGE-SKIP EVERY 10 DETAIL            
000560*                              LINES ON RUNRPT.                           
000570*    06/03/98  MTS   TX-0079   Y2K - RUN DATE NOW ACCEPTED AS A           
000580*                              FULL 4-DIGIT YEAR (WAS 2-DIGIT).           
000590*    01/11/99  MTS   TX-0080   Y2K SIGN-OFF, REGRESSION RUN CLEAN.        
000600*    08/30/01  GCO   TX-0097   ADDED FAIL-MESSAGE TEXT TO THE             
000610*                              RUNRPT DETAIL LINE FOR FAILED              
000620*                              TRANSACTIONS.                              
000630*    04/15/04  GCO   TX-0109   COMMENT CLEAN-UP, NO LOGIC CHANGE.         
000631*    11/02/06  GCO   TX-0114   TRACED THE SOURCE/TO ACCOUNT               
000632*                              PAIR TO THE TEST-RUN CONSOLE               
000633*                              TRACE, WAS BUILT BUT NEVER                 
000634*                              DISPLAYED.                                 
000635*    11/09/06  GCO   TX-0115   TRACED THE REWRITTEN STATUS                
000636*                              FROM TRAN-STATUS-VIEW, WAS                 
000637*                              DECLARED IN TRANREC.CPY BUT                
000638*                              NEVER USED.                                
000640******************************************************************        
000650 ENVIRONMENT                 DIVISION.                                    
000660*-----------------------------------------------------------------        
000670 CONFIGURATION               SECTION.                                     
000680 SOURCE-COMPUTER.            UNIZAR-3090.                                 
000690 OBJECT-COMPUTER.            UNIZAR-3090.                                 
000700 SPECIAL-NAMES.                                                           
000710     UPSI-0 ON STATUS IS TX-TEST-RUN                                      
000720            OFF STATUS IS TX-PROD-RUN.                                    
000730*-----------------------------------------------------------------        
000740 INPUT-OUTPUT                SECTION.                                     
000750 FILE-CONTROL.                                                            
000760     SELECT  ACCOUNTS-FILE-IO                                             
000770             ASSIGN TO ACCOUNTS                                           
000780             ORGANIZATION IS SEQUENTIAL                                   
000790             FILE STATUS IS TX-ACCOUNTS-STATUS.                           
000800     SELECT  TRANSACT-FILE-IO                                             
000810             ASSIGN TO TRANSACT                                           
000820             ORGANIZATION IS SEQUENTIAL                                   
000830             FILE STATUS IS TX-TRANSACT-STATUS.                           
000840     SELECT  RUNRPT-FILE-OUT                                              
000850             ASSIGN TO RUNRPT                                             
000860             ORGANIZATION IS LINE SEQUENTIAL.                             
000870******************************************************************        
000880 DATA                        DIVISION.                                    
000890*-----------------------------------------------------------------        
000900 FILE                        SECTION.                                     
000910 FD  ACCOUNTS-FILE-IO                                                     
000920     RECORD CONTAINS 60 CHARACTERS.                                       
000930     COPY "Copybooks\ACCTREC.cpy".                                        
000940*-----------------------------------------------------------------        
000950 FD  TRANSACT-FILE-IO                                                     
000960     RECORD CONTAINS 143 CHARACTERS.                                      
000970     COPY "Copybooks\TRANREC.cpy".                                        
000980*-----------------------------------------------------------------        
000990 FD  RUNRPT-FILE-OUT                                                      
001000     RECORD CONTAINS 132 CHARACTERS                                       
001010     DATA RECORD IS RUNRPT-LINE.                                          
001020 01  RUNRPT-LINE                  PIC X(132).                             
001030*-----------------------------------------------------------------        
001040 WORKING-STORAGE             SECTION.                                     
001050*-----------------------------------------------------------------        
001060 01  TX-FILE-STATUSES.                                                    
001070     05  TX-ACCOUNTS-STATUS      PIC X(02).                               
001080     05  TX-TRANSACT-STATUS      PIC X(02).                               
001090     05  FILLER                  PIC X(04).                               
001100*-----------------------------------------------------------------        
001110 01  TX-SWITCHES.                                                         
001120     05  TX-TRANSACT-EOF-SW      PIC X(01) VALUE SPACE.                   
001130         88  TX-TRANSACT-EOF              VALUE "Y".                      
001140     05  TX-ACCOUNTS-EOF-SW      PIC X(01) VALUE SPACE.                   
001150         88  TX-ACCOUNTS-EOF              VALUE "Y".                      
001160     05  TX-FROM-FOUND-SW        PIC X(01) VALUE SPACE.                   
001170         88  TX-FROM-FOUND                VALUE "Y".                      
001180     05  TX-TO-FOUND-SW          PIC X(01) VALUE SPACE.                   
001190         88  TX-TO-FOUND                  VALUE "Y".                      
001200     05  FILLER                  PIC X(04).                               
001210*-----------------------------------------------------------------        
001220 01  TX-COUNTERS.                                                         
001230     05  TX-READ-COUNT           PIC 9(07) COMP VALUE ZERO.               
001240     05  TX-SUCCEED-COUNT        PIC 9(07) COMP VALUE ZERO.               
001250     05  TX-FAILED-COUNT         PIC 9(07) COMP VALUE ZERO.               
001260     05  TX-ACCOUNT-COUNT        PIC 9(05) COMP VALUE ZERO.               
001270     05  TX-ACCT-IDX             PIC 9(05) COMP VALUE ZERO.               
001280     05  TX-FROM-IDX             PIC 9(05) COMP VALUE ZERO.               
001290     05  TX-TO-IDX               PIC 9(05) COMP VALUE ZERO.               
001300     05  TX-LINE-COUNT           PIC 9(03) COMP VALUE ZERO.               
001310     05  FILLER                  PIC X(04).                               
001320*-----------------------------------------------------------------        
001330 01  TX-RUN-DATE.                                                         
001340     05  TX-RUN-YYYY             PIC 9(04).                               
001350     05  TX-RUN-MM               PIC 9(02).                               
001360     05  TX-RUN-DD               PIC 9(02).                               
001370     05  FILLER                  PIC X(03).                               
001380 01  TX-RUN-DATE-NUM REDEFINES TX-RUN-DATE PIC 9(08).                     
001390*-----------------------------------------------------------------        
001400 01  TX-MONEY-FIELDS.                                                     
001410     05  TX-DEBIT-AMOUNT          PIC S9(11)V99 VALUE ZERO.               
001420     05  TX-CREDIT-AMOUNT         PIC S9(11)V99 VALUE ZERO.               
001430     05  TX-NEW-SOURCE-BALANCE    PIC S9(11)V99 VALUE ZERO.               
001440     05  TX-TOTAL-DEBITED         PIC S9(11)V99 VALUE ZERO.               
001450     05  TX-TOTAL-CREDITED        PIC S9(11)V99 VALUE ZERO.               
001460     05  FILLER                   PIC X(04).                              
001470*-----------------------------------------------------------------        
001480* PARAMETER AREA PASSED TO CURREXCH FOR THE DEBIT AND CREDIT LEG          
001490* CONVERSIONS (BR-2).                                                     
001500*-----------------------------------------------------------------        
001510 01  TX-CX-PARMS.                                                         
001520     05  TX-CX-AMOUNT            PIC S9(11)V99.                           
001530     05  TX-CX-FROM-CURRENCY     PIC 9(01).                               
001540     05  TX-CX-TO-CURRENCY       PIC 9(01).                               
001550     05  TX-CX-CONVERTED         PIC S9(11)V99.                           
001560     05  TX-CX-RETURN-CODE       PIC 9(01).                               
001570     05  FILLER                  PIC X(03).                               
001580*-----------------------------------------------------------------        
001590* CURRENCY CODE TO 3-CHARACTER NAME, SAME LAYOUT IDEA AS THE ONE          
001600* IN CURREXCH, KEPT LOCAL SO THE RUNRPT DETAIL LINE DOES NOT NEED         
001610* A SUBROUTINE CALL JUST TO SHOW A CURRENCY NAME.                         
001620*-----------------------------------------------------------------        
001630 01  TX-CURRENCY-NAME-RECORD.                                             
001640     05  FILLER                  PIC X(03) VALUE "USD".                   
001650     05  FILLER                  PIC X(03) VALUE "EUR".                   
001660     05  FILLER                  PIC X(03) VALUE "GBP".                   
001670 01  TX-CURRENCY-NAME-TABLE REDEFINES TX-CURRENCY-NAME-RECORD.            
001680     05  TX-CURRENCY-NAME        OCCURS 3 TIMES PIC X(03).                
001690*-----------------------------------------------------------------        
001700* DIAGNOSTIC KEY, SOURCE/DESTINATION ACCOUNT PAIR FOR A SETTLED           
001710* TRANSACTION, BUILT FOR THE TEST-RUN CONSOLE TRACE.                      
001720*-----------------------------------------------------------------        
001730 01  TX-ACCOUNT-ID-PAIR.                                                  
001740     05  TX-PAIR-FROM             PIC 9(10).                              
001750     05  TX-PAIR-TO               PIC 9(10).                              
001760 01  TX-ACCOUNT-ID-PAIR-ALT REDEFINES TX-ACCOUNT-ID-PAIR.                 
001770     05  TX-PAIR-COMBINED         PIC 9(20).                              
001780*-----------------------------------------------------------------        
001790* FAILURE MESSAGE BUILD AREA FOR THE INSUFFICIENT-FUNDS CASE.             
001800*-----------------------------------------------------------------        
001810 01  TX-FAIL-MSG-FIELDS.                                                  
001820     05  TX-BALANCE-EDIT          PIC -ZZZ,ZZZ,ZZ9.99.                    
001830     05  TX-FAIL-MSG-BUILD        PIC X(80).                              
001840*-----------------------------------------------------------------        
001850* IN-CORE COPY OF THE ACCOUNT MASTER, UPDATED AS TRANSACTIONS ARE         
001860* SETTLED AND REWRITTEN TO ACCOUNTS AT END OF RUN.                        
001870*-----------------------------------------------------------------        
001880 01  TX-ACCOUNT-TABLE.                                                    
001890     05  TX-TBL-ENTRY             OCCURS 2000 TIMES.                      
001900         10  TX-TBL-ACCT-ID        PIC 9(10).                             
001910         10  TX-TBL-NAME           PIC X(30).                             
001920         10  TX-TBL-BALANCE        PIC S9(11)V99.                         
001930         10  TX-TBL-CURRENCY       PIC 9(01).                             
001940         10  FILLER                PIC X(05).                             
001950*-----------------------------------------------------------------        
001960 01  TX-REPORT-HEADINGS.                                                  
001970     05  TX-HD-TITLE.                                                     
001980         10  FILLER               PIC X(40) VALUE SPACES.                 
001990         10  FILLER               PIC X(30)                               
002000              VALUE "TRANEXEC - SETTLEMENT RUN REPORT".                   
002010         10  FILLER               PIC X(62) VALUE SPACES.                 
002020     05  TX-HD-RUNDATE.                                                   
002030         10  FILLER               PIC X(40) VALUE SPACES.                 
002040         10  FILLER               PIC X(09) VALUE "RUN DATE ".            
002050         10  TX-HD-DATE-OUT        PIC 9999/99/99.                        
002060         10  FILLER               PIC X(73) VALUE SPACES.                 
002070     05  TX-HD-COLUMNS.                                                   
002080         10  FILLER               PIC X(02) VALUE SPACES.                 
002090         10  FILLER               PIC X(06) VALUE "TRN ID".               
002100         10  FILLER               PIC X(03) VALUE SPACES.                 
002110         10  FILLER               PIC X(12) VALUE "FROM ACCOUNT".         
002120         10  FILLER               PIC X(02) VALUE SPACES.                 
002130         10  FILLER               PIC X(10) VALUE "TO ACCOUNT".           
002140         10  FILLER               PIC X(03) VALUE SPACES.                 
002150         10  FILLER               PIC X(13) VALUE "AMOUNT".               
002160         10  FILLER               PIC X(04) VALUE "CUR".                  
002170         10  FILLER               PIC X(08) VALUE "STATUS".               
002180         10  FILLER               PIC X(30) VALUE "FAIL MESSAGE".         
002190         10  FILLER               PIC X(24) VALUE SPACES.                 
002200 01  TX-REPORT-DETAIL.                                                    
002210     05  TX-DT-TRNID              PIC Z(09)9.                             
002220     05  FILLER                   PIC X(02) VALUE SPACES.                 
002230     05  TX-DT-FROM               PIC Z(09)9.                             
002240     05  FILLER                   PIC X(02) VALUE SPACES.                 
002250     05  TX-DT-TO                 PIC Z(09)9.                             
002260     05  FILLER                   PIC X(03) VALUE SPACES.                 
002270     05  TX-DT-AMOUNT             PIC Z,ZZZ,ZZ9.99-.                      
002280     05  FILLER                   PIC X(02) VALUE SPACES.                 
002290     05  TX-DT-CURRENCY           PIC X(03).                              
002300     05  FILLER                   PIC X(02) VALUE SPACES.                 
002310     05  TX-DT-STATUS             PIC X(08).                              
002320     05  FILLER                   PIC X(02) VALUE SPACES.                 
002330     05  TX-DT-FAILMSG            PIC X(40).                              
002340     05  FILLER                   PIC X(20) VALUE SPACES.                 
002350 01  TX-REPORT-ERRLINE.                                                   
002360     05  FILLER                   PIC X(02) VALUE SPACES.                 
002370     05  TX-ER-TRNID              PIC Z(09)9.                             
002380     05  FILLER                   PIC X(02) VALUE SPACES.                 
002390     05  FILLER                   PIC X(50)                               
002400              VALUE "NOT PLANNED - SKIPPED, NOT SETTLED".                 
002410     05  FILLER                   PIC X(68) VALUE SPACES.                 
002420 01  TX-REPORT-TOTALS.                                                    
002430     05  FILLER                   PIC X(02) VALUE SPACES.                 
002440     05  TX-TO-LABEL              PIC X(24).                              
002450     05  TX-TO-COUNT              PIC ZZZ,ZZ9.                            
002460     05  TX-TO-AMOUNT             PIC Z,ZZZ,ZZ9.99-.                      
002470     05  FILLER                   PIC X(86) VALUE SPACES.                 
002480******************************************************************        
002490 PROCEDURE                   DIVISION.                                    
002500*-----------------------------------------------------------------        
002510* MAIN LINE - INITIATE, SETTLE EVERY TRANSACTION ON THE LEDGER,           
002520* TERMINATE.                                                              
002530*-----------------------------------------------------------------        
002540 100-EXECUTE-TRANSACTIONS.                                                
002550     PERFORM 200-INITIATE-EXECUTION THRU                                  
002560             200-INITIATE-EXECUTION-EXIT.                                 
002570     PERFORM 200-SETTLE-ONE-TRAN THRU 200-SETTLE-ONE-TRAN-EXIT            
002580             UNTIL TX-TRANSACT-EOF.                                       
002590     PERFORM 200-TERMINATE-EXECUTION THRU                                 
002600             200-TERMINATE-EXECUTION-EXIT.                                
002610     STOP RUN.                                                            
002620*-----------------------------------------------------------------        
002630 200-INITIATE-EXECUTION.                                                  
002640     PERFORM 300-LOAD-ACCT-TABLE THRU 300-LOAD-ACCT-TABLE-EXIT.           
002650     PERFORM 300-OPEN-RUN-FILES THRU 300-OPEN-RUN-FILES-EXIT.             
002660     ACCEPT TX-RUN-DATE-NUM        FROM DATE YYYYMMDD.                    
002670     PERFORM 300-PRINT-TITLE THRU 300-PRINT-TITLE-EXIT.                   
002680     PERFORM 300-PRINT-HEADER THRU 300-PRINT-HEADER-EXIT.                 
002690     PERFORM 300-READ-NEXT-TRAN THRU 300-READ-NEXT-TRAN-EXIT.             
002700 200-INITIATE-EXECUTION-EXIT.                                             
002710     EXIT.                                                                
002720*-----------------------------------------------------------------        
002730* BR-2: SETTLE THE RECORD IF IT IS PLANNED; ANY OTHER STATUS IS           
002740* AN ERROR FOR THAT RECORD BUT DOES NOT STOP THE RUN.                     
002750*-----------------------------------------------------------------        
002760 200-SETTLE-ONE-TRAN.                                                     
002770     IF TX-LINE-COUNT > 10                                                
002780         PERFORM 300-RUNRPT-PAGESKIP THRU                                 
002790                 300-RUNRPT-PAGESKIP-EXIT.                                
002800     IF TRN-STAT-PLANNED                                                  
002810         PERFORM 300-SETTLE-TRANSACTION THRU                              
002820                 300-SETTLE-TRANSACTION-EXIT                              
002830         MOVE TX-RUN-DATE-NUM      TO TRN-UPDATE-DATE                     
002840         PERFORM 300-REWRITE-TRAN THRU 300-REWRITE-TRAN-EXIT              
002850         PERFORM 300-PRINT-DETAIL-LINE THRU                               
002860                 300-PRINT-DETAIL-LINE-EXIT                               
002870     ELSE                                                                 
002880         PERFORM 300-LOG-STATUS-ERROR THRU                                
002890                 300-LOG-STATUS-ERROR-EXIT.                               
002900     PERFORM 300-READ-NEXT-TRAN THRU 300-READ-NEXT-TRAN-EXIT.             
002910 200-SETTLE-ONE-TRAN-EXIT.                                                
002920     EXIT.                                                                
002930*-----------------------------------------------------------------        
002940 200-TERMINATE-EXECUTION.                                                 
002950     PERFORM 300-REWRITE-ACCOUNT-FILE THRU                                
002960             300-REWRITE-ACCOUNT-FILE-EXIT.                               
002970     PERFORM 300-PRINT-TOTALS THRU 300-PRINT-TOTALS-EXIT.                 
002980     CLOSE TRANSACT-FILE-IO, RUNRPT-FILE-OUT.                             
002990     DISPLAY "TRANEXEC - SETTLEMENT RUN COMPLETE".                        
003000 200-TERMINATE-EXECUTION-EXIT.                                            
003010     EXIT.                                                                
003020*-----------------------------------------------------------------        
003030 300-LOAD-ACCT-TABLE.                                                     
003040     OPEN INPUT ACCOUNTS-FILE-IO.                                         
003050     PERFORM 400-READ-ACCT-REC THRU 400-READ-ACCT-REC-EXIT.               
003060     PERFORM 400-STORE-ACCT-ENTRY THRU 400-STORE-ACCT-ENTRY-EXIT          
003070             UNTIL TX-ACCOUNTS-EOF.                                       
003080     CLOSE ACCOUNTS-FILE-IO.                                              
003090 300-LOAD-ACCT-TABLE-EXIT.                                                
003100     EXIT.                                                                
003110*-----------------------------------------------------------------        
003120 300-OPEN-RUN-FILES.                                                      
003130     OPEN I-O    TRANSACT-FILE-IO.                                        
003140     OPEN OUTPUT RUNRPT-FILE-OUT.                                         
003150 300-OPEN-RUN-FILES-EXIT.                                                 
003160     EXIT.                                                                
003170*-----------------------------------------------------------------        
003180 300-PRINT-TITLE.                                                         
003190     MOVE TX-RUN-DATE-NUM          TO TX-HD-DATE-OUT.                     
003200     WRITE RUNRPT-LINE             FROM TX-HD-TITLE                       
003210             AFTER ADVANCING 1 LINES.                                     
003220     WRITE RUNRPT-LINE             FROM TX-HD-RUNDATE.                    
003230 300-PRINT-TITLE-EXIT.                                                    
003240     EXIT.                                                                
003250*-----------------------------------------------------------------        
003260 300-PRINT-HEADER.                                                        
003270     WRITE RUNRPT-LINE             FROM TX-HD-COLUMNS                     
003280             AFTER ADVANCING 2 LINES.                                     
003290     MOVE SPACES                   TO RUNRPT-LINE.                        
003300     WRITE RUNRPT-LINE.                                                   
003310     MOVE ZERO                     TO TX-LINE-COUNT.                      
003320 300-PRINT-HEADER-EXIT.                                                   
003330     EXIT.                                                                
003340*-----------------------------------------------------------------        
003350 300-RUNRPT-PAGESKIP.                                                     
003360     MOVE SPACES                   TO RUNRPT-LINE.                        
003370     WRITE RUNRPT-LINE              AFTER ADVANCING PAGE.                 
003380     PERFORM 300-PRINT-HEADER THRU 300-PRINT-HEADER-EXIT.                 
003390 300-RUNRPT-PAGESKIP-EXIT.                                                
003400     EXIT.                                                                
003410*-----------------------------------------------------------------        
003420* LOCATE BOTH ACCOUNTS, CONVERT THE DEBIT LEG, CHECK FUNDS, AND           
003430* EITHER SETTLE THE TRANSFER OR FAIL IT (BR-2).                           
003440*-----------------------------------------------------------------        
003450 300-SETTLE-TRANSACTION.                                                  
003460     PERFORM 400-FIND-FROM-ACCOUNT THRU                                   
003470             400-FIND-FROM-ACCOUNT-EXIT.                                  
003480     PERFORM 400-FIND-TO-ACCOUNT THRU 400-FIND-TO-ACCOUNT-EXIT.           
003481     MOVE TRN-FROM-ACCT-ID          TO TX-PAIR-FROM.                      
003482     MOVE TRN-TO-ACCT-ID            TO TX-PAIR-TO.                        
003483     IF TX-TEST-RUN                                                       
003484         DISPLAY "TRANEXEC SETTLE PAIR " TX-PAIR-COMBINED.                
003490     IF NOT TX-FROM-FOUND OR NOT TX-TO-FOUND                              
003500         ADD 1 TO TX-FAILED-COUNT                                         
003510         SET TRN-STAT-FAILED       TO TRUE                                
003520         MOVE "Bank account on this transaction was not found"            
003530             TO TRN-FAIL-MESSAGE                                          
003540     ELSE                                                                 
003550         PERFORM 400-COMPUTE-DEBIT-AMOUNT THRU                            
003560                 400-COMPUTE-DEBIT-AMOUNT-EXIT                            
003570         COMPUTE TX-NEW-SOURCE-BALANCE =                                  
003580                 TX-TBL-BALANCE(TX-FROM-IDX) - TX-DEBIT-AMOUNT            
003590         IF TX-NEW-SOURCE-BALANCE < ZERO                                  
003600             PERFORM 400-FAIL-INSUFFICIENT-FUNDS THRU                     
003610                     400-FAIL-INSUFFICIENT-FUNDS-EXIT                     
003620         ELSE                                                             
003630             PERFORM 400-SUCCEED-TRANSFER THRU                            
003640                     400-SUCCEED-TRANSFER-EXIT.                           
003650 300-SETTLE-TRANSACTION-EXIT.                                             
003660     EXIT.                                                                
003670*-----------------------------------------------------------------        
003680 300-REWRITE-TRAN.                                                        
003685     IF TX-TEST-RUN                                                       
003686         DISPLAY "TRANEXEC REWRITE STATUS " TRN-STATUS-EDIT               
003687             " FOR TRN-ID " TRN-ID.                                       
003690     REWRITE TRAN-LEDGER-REC.                                             
003700 300-REWRITE-TRAN-EXIT.                                                   
003710     EXIT.                                                                
003720*-----------------------------------------------------------------        
003730 300-PRINT-DETAIL-LINE.                                                   
003740     MOVE TRN-ID                   TO TX-DT-TRNID.                        
003750     MOVE TRN-FROM-ACCT-ID         TO TX-DT-FROM.                         
003760     MOVE TRN-TO-ACCT-ID           TO TX-DT-TO.                           
003770     MOVE TRN-AMOUNT                TO TX-DT-AMOUNT.                      
003780     MOVE TX-CURRENCY-NAME(TRN-CURRENCY) TO TX-DT-CURRENCY.               
003790     IF TRN-STAT-SUCCEED                                                  
003800         MOVE "SUCCEED"            TO TX-DT-STATUS                        
003810         MOVE SPACES               TO TX-DT-FAILMSG                       
003820     ELSE                                                                 
003830         MOVE "FAILED"             TO TX-DT-STATUS                        
003840         MOVE TRN-FAIL-MESSAGE     TO TX-DT-FAILMSG.                      
003850     WRITE RUNRPT-LINE             FROM TX-REPORT-DETAIL.                 
003860     ADD 1 TO TX-LINE-COUNT.                                              
003870 300-PRINT-DETAIL-LINE-EXIT.                                              
003880     EXIT.                                                                
003890*-----------------------------------------------------------------        
003900 300-LOG-STATUS-ERROR.                                                    
003910     MOVE TRN-ID                   TO TX-ER-TRNID.                        
003920     WRITE RUNRPT-LINE             FROM TX-REPORT-ERRLINE.                
003930     ADD 1 TO TX-LINE-COUNT.                                              
003940 300-LOG-STATUS-ERROR-EXIT.                                               
003950     EXIT.                                                                
003960*-----------------------------------------------------------------        
003970* REWRITE THE WHOLE ACCOUNT MASTER FROM THE IN-CORE TABLE NOW             
003980* THAT EVERY SETTLED BALANCE CHANGE HAS BEEN APPLIED TO IT.               
003990*-----------------------------------------------------------------        
004000 300-REWRITE-ACCOUNT-FILE.                                                
004010     OPEN OUTPUT ACCOUNTS-FILE-IO.                                        
004020     MOVE ZERO                     TO TX-ACCT-IDX.                        
004030     PERFORM 400-WRITE-ACCOUNT-ENTRY THRU                                 
004040             400-WRITE-ACCOUNT-ENTRY-EXIT                                 
004050             VARYING TX-ACCT-IDX FROM 1 BY 1                              
004060             UNTIL TX-ACCT-IDX > TX-ACCOUNT-COUNT.                        
004070     CLOSE ACCOUNTS-FILE-IO.                                              
004080 300-REWRITE-ACCOUNT-FILE-EXIT.                                           
004090     EXIT.                                                                
004100*-----------------------------------------------------------------        
004110 300-PRINT-TOTALS.                                                        
004120     MOVE SPACES                   TO RUNRPT-LINE.                        
004130     WRITE RUNRPT-LINE.                                                   
004140     MOVE "TRANSACTIONS READ"     TO TX-TO-LABEL.                         
004150     MOVE TX-READ-COUNT             TO TX-TO-COUNT.                       
004160     MOVE ZERO                     TO TX-TO-AMOUNT.                       
004170     WRITE RUNRPT-LINE             FROM TX-REPORT-TOTALS.                 
004180     MOVE "TRANSACTIONS SUCCEED"  TO TX-TO-LABEL.                         
004190     MOVE TX-SUCCEED-COUNT          TO TX-TO-COUNT.                       
004200     WRITE RUNRPT-LINE             FROM TX-REPORT-TOTALS.                 
004210     MOVE "TRANSACTIONS FAILED"   TO TX-TO-LABEL.                         
004220     MOVE TX-FAILED-COUNT           TO TX-TO-COUNT.                       
004230     WRITE RUNRPT-LINE             FROM TX-REPORT-TOTALS.                 
004240     MOVE "TOTAL AMOUNT DEBITED"  TO TX-TO-LABEL.                         
004250     MOVE ZERO                     TO TX-TO-COUNT.                        
004260     MOVE TX-TOTAL-DEBITED          TO TX-TO-AMOUNT.                      
004270     WRITE RUNRPT-LINE             FROM TX-REPORT-TOTALS.                 
004280     MOVE "TOTAL AMOUNT CREDITED" TO TX-TO-LABEL.                         
004290     MOVE TX-TOTAL-CREDITED         TO TX-TO-AMOUNT.                      
004300     WRITE RUNRPT-LINE             FROM TX-REPORT-TOTALS.                 
004310 300-PRINT-TOTALS-EXIT.                                                   
004320     EXIT.                                                                
004330*-----------------------------------------------------------------        
004340 400-READ-ACCT-REC.                                                       
004350     READ ACCOUNTS-FILE-IO                                                
004360         AT END     SET TX-ACCOUNTS-EOF TO TRUE.                          
004370 400-READ-ACCT-REC-EXIT.                                                  
004380     EXIT.                                                                
004390*-----------------------------------------------------------------        
004400 400-STORE-ACCT-ENTRY.                                                    
004410     ADD 1 TO TX-ACCOUNT-COUNT.                                           
004420     MOVE ACCT-ID             TO TX-TBL-ACCT-ID(TX-ACCOUNT-COUNT).        
004430     MOVE ACCT-HOLDER-NAME    TO TX-TBL-NAME(TX-ACCOUNT-COUNT).           
004440     MOVE ACCT-BALANCE        TO TX-TBL-BALANCE(TX-ACCOUNT-COUNT).        
004450     MOVE ACCT-CURRENCY       TO                                          
004460             TX-TBL-CURRENCY(TX-ACCOUNT-COUNT).                           
004470     PERFORM 400-READ-ACCT-REC THRU 400-READ-ACCT-REC-EXIT.               
004480 400-STORE-ACCT-ENTRY-EXIT.                                               
004490     EXIT.                                                                
004500*-----------------------------------------------------------------        
004510 400-FIND-FROM-ACCOUNT.                                                   
004520     MOVE SPACE                    TO TX-FROM-FOUND-SW.                   
004530     MOVE ZERO                     TO TX-ACCT-IDX.                        
004540 400-FIND-FROM-ACCOUNT-LOOP.                                              
004550     ADD 1 TO TX-ACCT-IDX.                                                
004560     IF TX-ACCT-IDX > TX-ACCOUNT-COUNT                                    
004570         GO TO 400-FIND-FROM-ACCOUNT-EXIT.                                
004580     IF TX-TBL-ACCT-ID(TX-ACCT-IDX) = TRN-FROM-ACCT-ID                    
004590         SET TX-FROM-FOUND TO TRUE                                        
004600         MOVE TX-ACCT-IDX           TO TX-FROM-IDX                        
004610         GO TO 400-FIND-FROM-ACCOUNT-EXIT.                                
004620     GO TO 400-FIND-FROM-ACCOUNT-LOOP.                                    
004630 400-FIND-FROM-ACCOUNT-EXIT.                                              
004640     EXIT.                                                                
004650*-----------------------------------------------------------------        
004660 400-FIND-TO-ACCOUNT.                                                     
004670     MOVE SPACE                    TO TX-TO-FOUND-SW.                     
004680     MOVE ZERO                     TO TX-ACCT-IDX.                        
004690 400-FIND-TO-ACCOUNT-LOOP.                                                
004700     ADD 1 TO TX-ACCT-IDX.                                                
004710     IF TX-ACCT-IDX > TX-ACCOUNT-COUNT                                    
004720         GO TO 400-FIND-TO-ACCOUNT-EXIT.                                  
004730     IF TX-TBL-ACCT-ID(TX-ACCT-IDX) = TRN-TO-ACCT-ID                      
004740         SET TX-TO-FOUND TO TRUE                                          
004750         MOVE TX-ACCT-IDX           TO TX-TO-IDX                          
004760         GO TO 400-FIND-TO-ACCOUNT-EXIT.                                  
004770     GO TO 400-FIND-TO-ACCOUNT-LOOP.                                      
004780 400-FIND-TO-ACCOUNT-EXIT.                                                
004790     EXIT.                                                                
004800*-----------------------------------------------------------------        
004810 400-COMPUTE-DEBIT-AMOUNT.                                                
004820     MOVE TRN-AMOUNT                TO TX-CX-AMOUNT.                      
004830     MOVE TRN-CURRENCY              TO TX-CX-FROM-CURRENCY.               
004840     MOVE TX-TBL-CURRENCY(TX-FROM-IDX) TO TX-CX-TO-CURRENCY.              
004850     CALL "CURREXCH" USING TX-CX-PARMS.                                   
004860     MOVE TX-CX-CONVERTED           TO TX-DEBIT-AMOUNT.                   
004870 400-COMPUTE-DEBIT-AMOUNT-EXIT.                                           
004880     EXIT.                                                                
004890*-----------------------------------------------------------------        
004900 400-COMPUTE-CREDIT-AMOUNT.                                               
004910     MOVE TRN-AMOUNT                TO TX-CX-AMOUNT.                      
004920     MOVE TRN-CURRENCY              TO TX-CX-FROM-CURRENCY.               
004930     MOVE TX-TBL-CURRENCY(TX-TO-IDX) TO TX-CX-TO-CURRENCY.                
004940     CALL "CURREXCH" USING TX-CX-PARMS.                                   
004950     MOVE TX-CX-CONVERTED           TO TX-CREDIT-AMOUNT.                  
004960 400-COMPUTE-CREDIT-AMOUNT-EXIT.                                          
004970     EXIT.                                                                
004980*-----------------------------------------------------------------        
004990 400-FAIL-INSUFFICIENT-FUNDS.                                             
005000     ADD 1 TO TX-FAILED-COUNT.                                            
005010     SET TRN-STAT-FAILED            TO TRUE.                              
005020     MOVE TX-TBL-BALANCE(TX-FROM-IDX) TO TX-BALANCE-EDIT.                 
005030     STRING "There is no enough money. Current balance is "               
005040             TX-BALANCE-EDIT                                              
005050             DELIMITED BY SIZE INTO TX-FAIL-MSG-BUILD.                    
005060     MOVE TX-FAIL-MSG-BUILD          TO TRN-FAIL-MESSAGE.                 
005070 400-FAIL-INSUFFICIENT-FUNDS-EXIT.                                        
005080     EXIT.                                                                
005090*-----------------------------------------------------------------        
005100 400-SUCCEED-TRANSFER.                                                    
005110     PERFORM 400-COMPUTE-CREDIT-AMOUNT THRU                               
005120             400-COMPUTE-CREDIT-AMOUNT-EXIT.                              
005130     MOVE TX-NEW-SOURCE-BALANCE   TO TX-TBL-BALANCE(TX-FROM-IDX).         
005140     ADD TX-CREDIT-AMOUNT            TO TX-TBL-BALANCE(TX-TO-IDX).        
005150     ADD TX-DEBIT-AMOUNT             TO TX-TOTAL-DEBITED.                 
005160     ADD TX-CREDIT-AMOUNT            TO TX-TOTAL-CREDITED.                
005170     ADD 1 TO TX-SUCCEED-COUNT.                                           
005180     SET TRN-STAT-SUCCEED            TO TRUE.                             
005190     MOVE SPACES                     TO TRN-FAIL-MESSAGE.                 
005200 400-SUCCEED-TRANSFER-EXIT.                                               
005210     EXIT.                                                                
005220*-----------------------------------------------------------------        
005230 400-WRITE-ACCOUNT-ENTRY.                                                 
005240     MOVE TX-TBL-ACCT-ID(TX-ACCT-IDX)   TO ACCT-ID.                       
005250     MOVE TX-TBL-NAME(TX-ACCT-IDX)      TO ACCT-HOLDER-NAME.              
005260     MOVE TX-TBL-BALANCE(TX-ACCT-IDX)   TO ACCT-BALANCE.                  
005270     MOVE TX-TBL-CURRENCY(TX-ACCT-IDX)  TO ACCT-CURRENCY.                 
005280     WRITE ACCT-MASTER-REC.                                               
005290 400-WRITE-ACCOUNT-ENTRY-EXIT.                                            
005300     EXIT.                                                                
005310*-----------------------------------------------------------------        
005320 300-READ-NEXT-TRAN.                                                      
005330     READ TRANSACT-FILE-IO                                                
005340         AT END     SET TX-TRANSACT-EOF TO TRUE                           
005350         NOT AT END ADD 1 TO TX-READ-COUNT.                               
005360 300-READ-NEXT-TRAN-EXIT.                                                 
005370     EXIT.                                                                
