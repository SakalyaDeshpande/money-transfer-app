000100******************************************************************        
000110* PROGRAM    TRANCAP                                                      
000120* PURPOSE    TRANSFER REQUEST CAPTURE AND VALIDATION.  READS THE          
000130*            INCOMING TRANSFER REQUEST FEED, VALIDATES EACH               
000140*            REQUEST AGAINST THE BANK ACCOUNT MASTER AND THE              
000150*            FIXED EXCHANGE-RATE TABLE, AND APPENDS AN ACCEPTED           
000160*            REQUEST TO THE TRANSACTION LEDGER IN PLANNED STATUS.         
000170*            REJECTED REQUESTS ARE NOT WRITTEN TO THE LEDGER; THEY        
000180*            ARE LISTED ON THE CAPTURE EXCEPTION REPORT ONLY.             
000190*                                                                         
000200* FILES USED                                                              
000210*    ACCOUNTS  - BANK ACCOUNT MASTER, READ ONLY, LOADED TO TABLE.         
000220*    TRANSREQ  - INCOMING TRANSFER REQUESTS, INPUT.                       
000230*    TRANSACT  - TRANSACTION LEDGER, EXTENDED WITH NEW PLANNED            
000240*                RECORDS.                                                 
000250*    TRANRPT   - CAPTURE EXCEPTION / SUMMARY LISTING, OUTPUT.             
000260******************************************************************        
000270 IDENTIFICATION              DIVISION.                                    
000280*-----------------------------------------------------------------        
000290 PROGRAM-ID.                 TRANCAP.                                     
000300 AUTHOR.                     R. D. MALOOF.                                
000310 INSTALLATION.               UNIZAR TRUST BANK - DATA CENTER.             
000320 DATE-WRITTEN.               10/09/89.                                    
000330 DATE-COMPILED.                                                           
000340 SECURITY.                   BANK CONFIDENTIAL.                           
000350                              INTERNAL USE ONLY - NO DISCLOSURE           
000360                              OUTSIDE BANK OPERATIONS.                    
000370*-----------------------------------------------------------------        
000380*    CHANGE LOG                                                           
000390*-----------------------------------------------------------------        
000400*    DATE      BY    TICKET    DESCRIPTION                                
000410*    --------  ----  --------  -----------------------------------        
000420*    10/09/89  RDM   TC-0001   ORIGINAL CAPTURE PROGRAM, USD ONLY,        
000430*                              NO FUNDS CHECK AT CAPTURE TIME.            
000440*    03/19/90  RDM   TC-0017   ADDED EUR/GBP AND CALL TO CURREXCH         
000450*                              FOR THE CAPTURE-TIME FUNDS CHECK.          
000460*    07/08/91  KLJ   TC-0033   ADDED TRANRPT EXCEPTION LISTING,           
000470*                              REJECTS WERE PREVIOUSLY DISPLAY-ED         
000480*                              TO THE CONSOLE ONLY.                       
000490*    11/14/92  KLJ   TC-0051   SWITCHED ACCOUNT LOOKUP FROM A             
000500*                              SORTED-MERGE PASS TO AN IN-CORE            
000510*                              TABLE LOAD - TRANSREQ NO LONGER            
000520*                              NEEDS TO BE IN ACCOUNT-ID ORDER.           
000530*    02/02/94  PDW   TC-0066   ADDED HIGH-WATER-MARK PASS OVER            
000540*                              TRANSACT TO ASSIGN TRN-ID - AVOIDS         
000550*                              A SEPARATE ID CONTROL FILE.                
000560*    06/03/98  MTS   TC-0091   Y2K - RUN DATE NOW ACCEPTED AS A           
000570*                              FULL 4-DIGIT YEAR (WAS 2-DIGIT).           
000580*    01/11/99  MTS   TC-0092   Y2K SIGN-OFF, REGRESSION RUN CLEAN.        
000590*    08/30/01  GCO   TC-0108   ADDED FILE STATUS CHECKING ON THE          
000600*                              TRANSACT HIGH-WATER-MARK PASS SO A         
000610*                              FIRST-EVER RUN (EMPTY LEDGER) DOES         
000620*                              NOT ABEND.                                 
000630*    04/15/04  GCO   TC-0119   COMMENT CLEAN-UP, NO LOGIC CHANGE.         
000631*    11/02/06  GCO   TC-0121   REWORDED THE SOURCE-ACCOUNT-               
000632*                              NOT-FOUND REJECT REASON, WAS               
000633*                              A LEFTOVER HALF SENTENCE.                  
000634*    11/09/06  GCO   TC-0122   TRACED THE PLANNED AMOUNT AND              
000635*                              CREATION DATE BLOCKS FROM                  
000636*                              TRAN-LEDGER-ALT, WAS DECLARED IN           
000637*                              TRANREC.CPY BUT NEVER USED.                
000640******************************************************************        
000650 ENVIRONMENT                 DIVISION.                                    
000660*-----------------------------------------------------------------        
000670 CONFIGURATION               SECTION.                                     
000680 SOURCE-COMPUTER.            UNIZAR-3090.                                 
000690 OBJECT-COMPUTER.            UNIZAR-3090.                                 
000700 SPECIAL-NAMES.                                                           
000710     UPSI-0 ON STATUS IS TC-TEST-RUN                                      
000720            OFF STATUS IS TC-PROD-RUN.                                    
000730*-----------------------------------------------------------------        
000740 INPUT-OUTPUT                SECTION.                                     
000750 FILE-CONTROL.                                                            
000760     SELECT  ACCOUNTS-FILE-IN                                             
000770             ASSIGN TO ACCOUNTS                                           
000780             ORGANIZATION IS SEQUENTIAL                                   
000790             FILE STATUS IS TC-ACCOUNTS-STATUS.                           
000800     SELECT  TRANSREQ-FILE-IN                                             
000810             ASSIGN TO TRANSREQ                                           
000820             ORGANIZATION IS SEQUENTIAL                                   
000830             FILE STATUS IS TC-TRANSREQ-STATUS.                           
000840     SELECT  TRANSACT-FILE-OUT                                            
000850             ASSIGN TO TRANSACT                                           
000860             ORGANIZATION IS SEQUENTIAL                                   
000870             FILE STATUS IS TC-TRANSACT-STATUS.                           
000880     SELECT  TRANRPT-FILE-OUT                                             
000890             ASSIGN TO TRANRPT                                            
000900             ORGANIZATION IS LINE SEQUENTIAL.                             
000910******************************************************************        
000920 DATA                        DIVISION.                                    
000930*-----------------------------------------------------------------        
000940 FILE                        SECTION.                                     
000950 FD  ACCOUNTS-FILE-IN                                                     
000960     RECORD CONTAINS 60 CHARACTERS.                                       
000970     COPY "Copybooks\ACCTREC.cpy".                                        
000980*-----------------------------------------------------------------        
000990 FD  TRANSREQ-FILE-IN                                                     
001000     RECORD CONTAINS 34 CHARACTERS                                        
001010     DATA RECORD IS TRANREQ-RECORD-IN.                                    
001020 01  TRANREQ-RECORD-IN.                                                   
001030     05  TRQ-FROM-ACCT-ID        PIC 9(10).                               
001040     05  TRQ-TO-ACCT-ID          PIC 9(10).                               
001050     05  TRQ-AMOUNT              PIC S9(11)V99.                           
001060     05  TRQ-CURRENCY            PIC 9(01).                               
001070*-----------------------------------------------------------------        
001080 FD  TRANSACT-FILE-OUT                                                    
001090     RECORD CONTAINS 143 CHARACTERS.                                      
001100     COPY "Copybooks\TRANREC.cpy".                                        
001110*-----------------------------------------------------------------        
001120 FD  TRANRPT-FILE-OUT                                                     
001130     RECORD CONTAINS 132 CHARACTERS                                       
001140     DATA RECORD IS TRANRPT-LINE.                                         
001150 01  TRANRPT-LINE                PIC X(132).                              
001160*-----------------------------------------------------------------        
001170 WORKING-STORAGE             SECTION.                                     
001180*-----------------------------------------------------------------        
001190 01  TC-FILE-STATUSES.                                                    
001200     05  TC-ACCOUNTS-STATUS      PIC X(02).                               
001210     05  TC-TRANSREQ-STATUS      PIC X(02).                               
001220     05  TC-TRANSACT-STATUS      PIC X(02).                               
001230     05  FILLER                  PIC X(02).                               
001240*-----------------------------------------------------------------        
001250 01  TC-SWITCHES.                                                         
001260     05  TC-TRANSREQ-EOF-SW      PIC X(01) VALUE SPACE.                   
001270         88  TC-TRANSREQ-EOF              VALUE "Y".                      
001280     05  TC-ACCOUNTS-EOF-SW      PIC X(01) VALUE SPACE.                   
001290         88  TC-ACCOUNTS-EOF              VALUE "Y".                      
001300     05  TC-FOUND-SW             PIC X(01) VALUE SPACE.                   
001310         88  TC-ACCT-FOUND                VALUE "Y".                      
001320     05  TC-REJECT-SW            PIC X(01) VALUE SPACE.                   
001330         88  TC-REQUEST-REJECTED          VALUE "Y".                      
001340     05  FILLER                  PIC X(04).                               
001350*-----------------------------------------------------------------        
001360 01  TC-COUNTERS.                                                         
001370     05  TC-READ-COUNT           PIC 9(07) COMP VALUE ZERO.               
001380     05  TC-ACCEPT-COUNT         PIC 9(07) COMP VALUE ZERO.               
001390     05  TC-REJECT-COUNT         PIC 9(07) COMP VALUE ZERO.               
001400     05  TC-ACCOUNT-COUNT        PIC 9(05) COMP VALUE ZERO.               
001410     05  TC-ACCT-IDX             PIC 9(05) COMP VALUE ZERO.               
001420     05  TC-NEXT-TRN-ID          PIC 9(10) COMP VALUE ZERO.               
001430     05  TC-MAX-TRN-ID           PIC 9(10) COMP VALUE ZERO.               
001440     05  FILLER                  PIC X(04).                               
001450*-----------------------------------------------------------------        
001460* RUN DATE, ACCEPTED ONCE AT INITIATION AND STAMPED ON EVERY              
001470* ACCEPTED TRANSACTION.  RUN-DATE-NUM REDEFINES THE BROKEN-OUT            
001480* VIEW SO THE WHOLE DATE CAN BE MOVED TO THE LEDGER IN ONE SHOT.          
001490*-----------------------------------------------------------------        
001500 01  TC-RUN-DATE.                                                         
001510     05  TC-RUN-YYYY             PIC 9(04).                               
001520     05  TC-RUN-MM               PIC 9(02).                               
001530     05  TC-RUN-DD               PIC 9(02).                               
001540     05  FILLER                  PIC X(03).                               
001550 01  TC-RUN-DATE-NUM REDEFINES TC-RUN-DATE PIC 9(08).                     
001560*-----------------------------------------------------------------        
001570 01  TC-WORK-FIELDS.                                                      
001580     05  TC-REJECT-REASON        PIC X(80) VALUE SPACES.                  
001590     05  FILLER                  PIC X(04).                               
001600*-----------------------------------------------------------------        
001610* PARAMETER AREA PASSED TO CURREXCH FOR THE CAPTURE-TIME FUNDS            
001620* CHECK (BR-1: CONVERT THE REQUEST AMOUNT TO SOURCE CURRENCY).            
001630*-----------------------------------------------------------------        
001640 01  TC-CX-PARMS.                                                         
001650     05  TC-CX-AMOUNT            PIC S9(11)V99.                           
001660     05  TC-CX-FROM-CURRENCY     PIC 9(01).                               
001670     05  TC-CX-TO-CURRENCY       PIC 9(01).                               
001680     05  TC-CX-CONVERTED         PIC S9(11)V99.                           
001690     05  TC-CX-RETURN-CODE       PIC 9(01).                               
001700     05  FILLER                  PIC X(03).                               
001710*-----------------------------------------------------------------        
001720* DIAGNOSTIC KEY BUILT FOR THE CONSOLE WHEN A TEST RUN WANTS TO           
001730* SEE WHICH FROM/TO PAIR DROVE A LOOKUP.                                  
001740*-----------------------------------------------------------------        
001750 01  TC-REQUEST-KEY.                                                      
001760     05  TC-REQ-FROM             PIC 9(10).                               
001770     05  TC-REQ-TO               PIC 9(10).                               
001780     05  FILLER                  PIC X(02).                               
001790 01  TC-REQUEST-KEY-ALT REDEFINES TC-REQUEST-KEY.                         
001800     05  TC-REQ-COMBINED         PIC 9(20).                               
001810*-----------------------------------------------------------------        
001820* AMOUNT WORK AREA, SPLIT VIEW USED WHEN BUILDING THE EXCEPTION           
001830* LISTING DETAIL LINE.                                                    
001840*-----------------------------------------------------------------        
001850 01  TC-AMOUNT-DISPLAY.                                                   
001860     05  TC-AMOUNT-WHOLE         PIC S9(11).                              
001870     05  TC-AMOUNT-CENTS         PIC 9(02).                               
001880     05  FILLER                  PIC X(03).                               
001890 01  TC-AMOUNT-DISPLAY-ALT REDEFINES TC-AMOUNT-DISPLAY.                   
001900     05  TC-AMOUNT-COMBINED      PIC S9(13).                              
001910*-----------------------------------------------------------------        
001920* IN-CORE COPY OF THE ACCOUNT MASTER, LOADED ONCE AT INITIATION           
001930* SO ANY TRANSREQ RECORD CAN BE CHECKED AGAINST ANY ACCOUNT               
001940* WITHOUT REQUIRING TRANSREQ TO BE IN ACCOUNT-ID ORDER.                   
001950*-----------------------------------------------------------------        
001960 01  TC-ACCOUNT-TABLE.                                                    
001970     05  TC-TBL-ENTRY            OCCURS 2000 TIMES.                       
001980         10  TC-TBL-ACCT-ID       PIC 9(10).                              
001990         10  TC-TBL-NAME          PIC X(30).                              
002000         10  TC-TBL-BALANCE       PIC S9(11)V99.                          
002010         10  TC-TBL-CURRENCY      PIC 9(01).                              
002020         10  FILLER               PIC X(05).                              
002030*-----------------------------------------------------------------        
002040 01  TC-REPORT-HEADINGS.                                                  
002050     05  TC-HD-TITLE.                                                     
002060         10  FILLER              PIC X(40) VALUE SPACES.                  
002070         10  FILLER              PIC X(28)                                
002080             VALUE "TRANCAP - CAPTURE EXCEPTIONS".                        
002090         10  FILLER              PIC X(64) VALUE SPACES.                  
002100     05  TC-HD-RUNDATE.                                                   
002110         10  FILLER              PIC X(40) VALUE SPACES.                  
002120         10  FILLER              PIC X(09) VALUE "RUN DATE ".             
002130         10  TC-HD-DATE-OUT       PIC 9999/99/99.                         
002140         10  FILLER              PIC X(73) VALUE SPACES.                  
002150     05  TC-HD-COLUMNS.                                                   
002160         10  FILLER              PIC X(02) VALUE SPACES.                  
002170         10  FILLER              PIC X(12) VALUE "FROM ACCOUNT".          
002180         10  FILLER              PIC X(02) VALUE SPACES.                  
002190         10  FILLER              PIC X(10) VALUE "TO ACCOUNT".            
002200         10  FILLER              PIC X(03) VALUE SPACES.                  
002210         10  FILLER              PIC X(15) VALUE "AMOUNT".                
002220         10  FILLER              PIC X(02) VALUE SPACES.                  
002230         10  FILLER              PIC X(40)                                
002240             VALUE "REASON REJECTED".                                     
002250         10  FILLER              PIC X(46) VALUE SPACES.                  
002260 01  TC-REPORT-DETAIL.                                                    
002270     05  TC-DT-FROM              PIC Z(09)9.                              
002280     05  FILLER                  PIC X(02) VALUE SPACES.                  
002290     05  TC-DT-TO                PIC Z(09)9.                              
002300     05  FILLER                  PIC X(03) VALUE SPACES.                  
002310     05  TC-DT-AMOUNT            PIC Z,ZZZ,ZZZ,ZZ9.99-.                   
002320     05  FILLER                  PIC X(02) VALUE SPACES.                  
002330     05  TC-DT-REASON            PIC X(60).                               
002340     05  FILLER                  PIC X(26) VALUE SPACES.                  
002350 01  TC-REPORT-TOTALS.                                                    
002360     05  FILLER                  PIC X(02) VALUE SPACES.                  
002370     05  TC-TO-LABEL             PIC X(20).                               
002380     05  TC-TO-COUNT             PIC ZZZ,ZZ9.                             
002390     05  FILLER                  PIC X(101) VALUE SPACES.                 
002400******************************************************************        
002410 PROCEDURE                   DIVISION.                                    
002420*-----------------------------------------------------------------        
002430* MAIN LINE - INITIATE, PROCESS EVERY REQUEST IN TRANSREQ,                
002440* TERMINATE.                                                              
002450*-----------------------------------------------------------------        
002460 100-CAPTURE-TRANSACTIONS.                                                
002470     PERFORM 200-INITIATE-CAPTURE THRU 200-INITIATE-CAPTURE-EXIT.         
002480     PERFORM 200-PROCESS-ONE-REQ THRU 200-PROCESS-ONE-REQ-EXIT            
002490             UNTIL TC-TRANSREQ-EOF.                                       
002500     PERFORM 200-TERM-CAPTURE THRU 200-TERM-CAPTURE-EXIT.                 
002510     STOP RUN.                                                            
002520*-----------------------------------------------------------------        
002530* LOAD THE ACCOUNT TABLE, DETERMINE THE NEXT TRN-ID, OPEN THE             
002540* RUN FILES AND READ THE FIRST TRANSREQ RECORD.                           
002550*-----------------------------------------------------------------        
002560 200-INITIATE-CAPTURE.                                                    
002570     PERFORM 300-LOAD-ACCT-TABLE THRU 300-LOAD-ACCT-TABLE-EXIT.           
002580     PERFORM 300-SET-NEXT-TRN-ID THRU 300-SET-NEXT-TRN-ID-EXIT.           
002590     PERFORM 300-OPEN-RUN-FILES THRU 300-OPEN-RUN-FILES-EXIT.             
002600     ACCEPT TC-RUN-DATE-NUM       FROM DATE YYYYMMDD.                     
002610     PERFORM 300-PRINT-HEADINGS THRU 300-PRINT-HEADINGS-EXIT.             
002620     PERFORM 300-READ-NEXT-REQ THRU 300-READ-NEXT-REQ-EXIT.               
002630 200-INITIATE-CAPTURE-EXIT.                                               
002640     EXIT.                                                                
002650*-----------------------------------------------------------------        
002660* VALIDATE ONE REQUEST, WRITE IT TO THE LEDGER OR THE EXCEPTION           
002670* LISTING, THEN READ THE NEXT ONE.                                        
002680*-----------------------------------------------------------------        
002690 200-PROCESS-ONE-REQ.                                                     
002700     MOVE SPACE                  TO TC-REJECT-SW.                         
002710     MOVE SPACES                 TO TC-REJECT-REASON.                     
002720     PERFORM 300-VALIDATE-REQUEST THRU 300-VALIDATE-REQUEST-EXIT.         
002730     IF TC-REQUEST-REJECTED                                               
002740         PERFORM 300-WRITE-REJ-LINE THRU 300-WRITE-REJ-LINE-EXIT          
002750     ELSE                                                                 
002760         PERFORM 300-WRITE-PLAN-TRAN THRU                                 
002770                 300-WRITE-PLAN-TRAN-EXIT.                                
002780     PERFORM 300-READ-NEXT-REQ THRU 300-READ-NEXT-REQ-EXIT.               
002790 200-PROCESS-ONE-REQ-EXIT.                                                
002800     EXIT.                                                                
002810*-----------------------------------------------------------------        
002820* PRINT THE CONTROL TOTALS AND CLOSE EVERYTHING.                          
002830*-----------------------------------------------------------------        
002840 200-TERM-CAPTURE.                                                        
002850     PERFORM 300-PRINT-TOTALS THRU 300-PRINT-TOTALS-EXIT.                 
002860     CLOSE TRANSREQ-FILE-IN                                               
002870           TRANSACT-FILE-OUT                                              
002880           TRANRPT-FILE-OUT.                                              
002890     DISPLAY "TRANCAP - CAPTURE RUN COMPLETE".                            
002900 200-TERM-CAPTURE-EXIT.                                                   
002910     EXIT.                                                                
002920*-----------------------------------------------------------------        
002930* READ THE WHOLE ACCOUNT MASTER INTO TC-ACCOUNT-TABLE.  BR-4              
002940* VALIDATION HAS ALREADY HAPPENED WHEN EACH ACCOUNT WAS CREATED,          
002950* SO EVERY RECORD HERE IS TRUSTED.                                        
002960*-----------------------------------------------------------------        
002970 300-LOAD-ACCT-TABLE.                                                     
002980     OPEN INPUT ACCOUNTS-FILE-IN.                                         
002990     PERFORM 400-READ-ACCT-REC THRU 400-READ-ACCT-REC-EXIT.               
003000     PERFORM 400-STORE-ACCT-ENTRY THRU 400-STORE-ACCT-ENTRY-EXIT          
003010             UNTIL TC-ACCOUNTS-EOF.                                       
003020     CLOSE ACCOUNTS-FILE-IN.                                              
003030 300-LOAD-ACCT-TABLE-EXIT.                                                
003040     EXIT.                                                                
003050*-----------------------------------------------------------------        
003060* SCAN THE EXISTING LEDGER FOR THE HIGHEST TRN-ID ON FILE.  FILE          
003070* STATUS 35 (FILE NOT FOUND) MEANS THIS IS THE FIRST-EVER RUN -           
003080* START NUMBERING AT 1.                                                   
003090*-----------------------------------------------------------------        
003100 300-SET-NEXT-TRN-ID.                                                     
003110     MOVE ZERO                   TO TC-MAX-TRN-ID.                        
003120     OPEN INPUT TRANSACT-FILE-OUT.                                        
003130     IF TC-TRANSACT-STATUS = "35"                                         
003140         CONTINUE                                                         
003150     ELSE                                                                 
003160         PERFORM 400-SCAN-FOR-MAX-TRN-ID THRU                             
003170                 400-SCAN-FOR-MAX-TRN-ID-EXIT                             
003180         CLOSE TRANSACT-FILE-OUT.                                         
003190     COMPUTE TC-NEXT-TRN-ID = TC-MAX-TRN-ID + 1.                          
003200 300-SET-NEXT-TRN-ID-EXIT.                                                
003210     EXIT.                                                                
003220*-----------------------------------------------------------------        
003230 300-OPEN-RUN-FILES.                                                      
003240     OPEN INPUT  TRANSREQ-FILE-IN.                                        
003250     OPEN EXTEND TRANSACT-FILE-OUT.                                       
003260     OPEN OUTPUT TRANRPT-FILE-OUT.                                        
003270 300-OPEN-RUN-FILES-EXIT.                                                 
003280     EXIT.                                                                
003290*-----------------------------------------------------------------        
003300 300-PRINT-HEADINGS.                                                      
003310     MOVE TC-RUN-DATE-NUM         TO TC-HD-DATE-OUT.                      
003320     WRITE TRANRPT-LINE           FROM TC-HD-TITLE.                       
003330     WRITE TRANRPT-LINE           FROM TC-HD-RUNDATE.                     
003340     MOVE SPACES                  TO TRANRPT-LINE.                        
003350     WRITE TRANRPT-LINE.                                                  
003360     WRITE TRANRPT-LINE           FROM TC-HD-COLUMNS.                     
003370 300-PRINT-HEADINGS-EXIT.                                                 
003380     EXIT.                                                                
003390*-----------------------------------------------------------------        
003400* BR-1 CAPTURE VALIDATION, IN THE ORDER THE BUSINESS RULES ARE            
003410* WRITTEN UP.  FIRST FAILURE WINS - LATER CHECKS ARE SKIPPED.             
003420*-----------------------------------------------------------------        
003430 300-VALIDATE-REQUEST.                                                    
003440     IF TRQ-FROM-ACCT-ID = ZERO OR TRQ-TO-ACCT-ID = ZERO                  
003450         SET TC-REQUEST-REJECTED TO TRUE                                  
003460         MOVE "The transaction has not provided from Bank Account"        
003470             TO TC-REJECT-REASON                                          
003480     ELSE                                                                 
003490         IF TRQ-FROM-ACCT-ID = TRQ-TO-ACCT-ID                             
003500             SET TC-REQUEST-REJECTED TO TRUE                              
003510             MOVE "The sender and recipient should not be same"           
003520                 TO TC-REJECT-REASON                                      
003530         ELSE                                                             
003540             IF TRQ-AMOUNT NOT > ZERO                                     
003550                 SET TC-REQUEST-REJECTED TO TRUE                          
003560                 MOVE "The amount should be more than 0"                  
003570                     TO TC-REJECT-REASON                                  
003580             ELSE                                                         
003590                 PERFORM 400-FIND-SOURCE-ACCOUNT THRU                     
003600                         400-FIND-SOURCE-ACCOUNT-EXIT                     
003610                 IF NOT TC-ACCT-FOUND                                     
003620                     SET TC-REQUEST-REJECTED TO TRUE                      
003630                    MOVE "The source Bank Account was not found"          
003640                         TO TC-REJECT-REASON                              
003650                 ELSE                                                     
003660                     PERFORM 400-CHECK-SOURCE-FUNDS THRU                  
003670                             400-CHECK-SOURCE-FUNDS-EXIT.                 
003680 300-VALIDATE-REQUEST-EXIT.                                               
003690     EXIT.                                                                
003700*-----------------------------------------------------------------        
003710 300-WRITE-PLAN-TRAN.                                                     
003720     ADD 1 TO TC-ACCEPT-COUNT.                                            
003730     MOVE TC-NEXT-TRN-ID          TO TRN-ID.                              
003740     MOVE TRQ-FROM-ACCT-ID        TO TRN-FROM-ACCT-ID.                    
003750     MOVE TRQ-TO-ACCT-ID          TO TRN-TO-ACCT-ID.                      
003760     MOVE TRQ-AMOUNT              TO TRN-AMOUNT.                          
003770     MOVE TRQ-CURRENCY            TO TRN-CURRENCY.                        
003780     SET TRN-STAT-PLANNED         TO TRUE.                                
003790     MOVE SPACES                  TO TRN-FAIL-MESSAGE.                    
003800     MOVE TC-RUN-DATE-NUM         TO TRN-CREATION-DATE.                   
003810     MOVE TC-RUN-DATE-NUM         TO TRN-UPDATE-DATE.                     
003815     IF TC-TEST-RUN                                                       
003816         DISPLAY "TRANCAP PLAN AMOUNT " TRN-AMOUNT-WHOLE "."              
003817             TRN-AMOUNT-CENTS "  CREATED " TRN-CREATE-YYYY "/"            
003818             TRN-CREATE-MM "/" TRN-CREATE-DD.                             
003820     WRITE TRAN-LEDGER-REC.                                               
003830     ADD 1 TO TC-NEXT-TRN-ID.                                             
003840 300-WRITE-PLAN-TRAN-EXIT.                                                
003850     EXIT.                                                                
003860*-----------------------------------------------------------------        
003870 300-WRITE-REJ-LINE.                                                      
003880     ADD 1 TO TC-REJECT-COUNT.                                            
003890     MOVE TRQ-FROM-ACCT-ID        TO TC-DT-FROM.                          
003900     MOVE TRQ-TO-ACCT-ID          TO TC-DT-TO.                            
003910     MOVE TRQ-AMOUNT              TO TC-DT-AMOUNT.                        
003920     MOVE TC-REJECT-REASON        TO TC-DT-REASON.                        
003930     WRITE TRANRPT-LINE           FROM TC-REPORT-DETAIL.                  
003940 300-WRITE-REJ-LINE-EXIT.                                                 
003950     EXIT.                                                                
003960*-----------------------------------------------------------------        
003970 300-PRINT-TOTALS.                                                        
003980     MOVE SPACES                  TO TRANRPT-LINE.                        
003990     WRITE TRANRPT-LINE.                                                  
004000     MOVE "REQUESTS READ"        TO TC-TO-LABEL.                          
004010     MOVE TC-READ-COUNT           TO TC-TO-COUNT.                         
004020     WRITE TRANRPT-LINE           FROM TC-REPORT-TOTALS.                  
004030     MOVE "REQUESTS ACCEPTED"    TO TC-TO-LABEL.                          
004040     MOVE TC-ACCEPT-COUNT         TO TC-TO-COUNT.                         
004050     WRITE TRANRPT-LINE           FROM TC-REPORT-TOTALS.                  
004060     MOVE "REQUESTS REJECTED"    TO TC-TO-LABEL.                          
004070     MOVE TC-REJECT-COUNT         TO TC-TO-COUNT.                         
004080     WRITE TRANRPT-LINE           FROM TC-REPORT-TOTALS.                  
004090 300-PRINT-TOTALS-EXIT.                                                   
004100     EXIT.                                                                
004110*-----------------------------------------------------------------        
004120 400-READ-ACCT-REC.                                                       
004130     READ ACCOUNTS-FILE-IN                                                
004140         AT END     SET TC-ACCOUNTS-EOF TO TRUE.                          
004150 400-READ-ACCT-REC-EXIT.                                                  
004160     EXIT.                                                                
004170*-----------------------------------------------------------------        
004180 400-STORE-ACCT-ENTRY.                                                    
004190     ADD 1 TO TC-ACCOUNT-COUNT.                                           
004200     MOVE ACCT-ID            TO TC-TBL-ACCT-ID(TC-ACCOUNT-COUNT).         
004210     MOVE ACCT-HOLDER-NAME   TO TC-TBL-NAME(TC-ACCOUNT-COUNT).            
004220     MOVE ACCT-BALANCE       TO TC-TBL-BALANCE(TC-ACCOUNT-COUNT).         
004230     MOVE ACCT-CURRENCY      TO TC-TBL-CURRENCY(TC-ACCOUNT-COUNT).        
004240     PERFORM 400-READ-ACCT-REC THRU 400-READ-ACCT-REC-EXIT.               
004250 400-STORE-ACCT-ENTRY-EXIT.                                               
004260     EXIT.                                                                
004270*-----------------------------------------------------------------        
004280 400-SCAN-FOR-MAX-TRN-ID.                                                 
004290     READ TRANSACT-FILE-OUT                                               
004300         AT END     GO TO 400-SCAN-FOR-MAX-TRN-ID-EXIT.                   
004310     IF TRN-ID > TC-MAX-TRN-ID                                            
004320         MOVE TRN-ID              TO TC-MAX-TRN-ID.                       
004330     GO TO 400-SCAN-FOR-MAX-TRN-ID.                                       
004340 400-SCAN-FOR-MAX-TRN-ID-EXIT.                                            
004350     EXIT.                                                                
004360*-----------------------------------------------------------------        
004370* LINEAR LOOKUP OF THE SOURCE ACCOUNT.  THE TABLE IS SMALL ENOUGH         
004380* THAT A SEQUENTIAL SCAN PER REQUEST IS FINE - SAME APPROACH THE          
004390* SETTLEMENT PROGRAM USES AGAINST ITS OWN COPY OF THE TABLE.              
004400*-----------------------------------------------------------------        
004410 400-FIND-SOURCE-ACCOUNT.                                                 
004420     MOVE SPACE                   TO TC-FOUND-SW.                         
004430     MOVE ZERO                    TO TC-ACCT-IDX.                         
004440 400-FIND-SOURCE-ACCOUNT-LOOP.                                            
004450     ADD 1 TO TC-ACCT-IDX.                                                
004460     IF TC-ACCT-IDX > TC-ACCOUNT-COUNT                                    
004470         GO TO 400-FIND-SOURCE-ACCOUNT-EXIT.                              
004480     IF TC-TBL-ACCT-ID(TC-ACCT-IDX) = TRQ-FROM-ACCT-ID                    
004490         SET TC-ACCT-FOUND TO TRUE                                        
004500         GO TO 400-FIND-SOURCE-ACCOUNT-EXIT.                              
004510     GO TO 400-FIND-SOURCE-ACCOUNT-LOOP.                                  
004520 400-FIND-SOURCE-ACCOUNT-EXIT.                                            
004530     EXIT.                                                                
004540*-----------------------------------------------------------------        
004550* CONVERT THE REQUEST AMOUNT TO THE SOURCE ACCOUNT'S CURRENCY AND         
004560* COMPARE TO THE SOURCE BALANCE (BR-1, LAST BULLET).                      
004570*-----------------------------------------------------------------        
004580 400-CHECK-SOURCE-FUNDS.                                                  
004590     MOVE TRQ-AMOUNT               TO TC-CX-AMOUNT.                       
004600     MOVE TRQ-CURRENCY             TO TC-CX-FROM-CURRENCY.                
004610     MOVE TC-TBL-CURRENCY(TC-ACCT-IDX) TO TC-CX-TO-CURRENCY.              
004620     CALL "CURREXCH" USING TC-CX-PARMS.                                   
004630     IF TC-TBL-BALANCE(TC-ACCT-IDX) < TC-CX-CONVERTED                     
004640         SET TC-REQUEST-REJECTED TO TRUE                                  
004650         MOVE "His balance does not have enough money"                    
004660             TO TC-REJECT-REASON.                                         
004670 400-CHECK-SOURCE-FUNDS-EXIT.                                             
004680     EXIT.                                                                
004690*-----------------------------------------------------------------        
004700 300-READ-NEXT-REQ.                                                       
004710     READ TRANSREQ-FILE-IN                                                
004720         AT END     SET TC-TRANSREQ-EOF TO TRUE                           
004730         NOT AT END ADD 1 TO TC-READ-COUNT.                               
004740 300-READ-NEXT-REQ-EXIT.                                                  
004750     EXIT.                                                                
