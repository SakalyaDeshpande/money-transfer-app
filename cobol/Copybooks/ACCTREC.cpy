000100******************************************************************        
000110* ACCTREC.CPY                                                             
000120* ACCOUNT MASTER RECORD LAYOUT - BANK ACCOUNT MASTER FILE                 
000130* USED BY TRANCAP, TRANEXEC, ACCTMAINT, ACCTLIST.                         
000140*                                                                         
000150* ONE RECORD PER BANK ACCOUNT.  FILE IS ORGANIZATION SEQUENTIAL,          
000160* LOGICALLY KEYED BY ACCT-ID.  ACCT-ID IS ASSIGNED IN SEQUENCE BY         
000170* ACCTMAINT WHEN A NEW ACCOUNT IS CREATED AND IS NEVER RE-USED.           
000180******************************************************************        
000190*    CHANGE LOG                                                           
000200*    DATE-WRITTEN  10/02/1989                                             
000210*-----------------------------------------------------------------        
000220*    DATE      BY    TICKET    DESCRIPTION                                
000230*    --------  ----  --------  -----------------------------------        
000240*    10/02/89  RDM   AR-0011   ORIGINAL LAYOUT - USD ACCOUNTS ONLY        
000250*    03/19/90  RDM   AR-0042   ADDED ACCT-CURRENCY FOR EUR/GBP.           
000260*    07/08/91  KLJ   AR-0077   WIDENED ACCT-HOLDER-NAME TO X(30).         
000270*    11/14/92  KLJ   AR-0103   ADDED ACCT-MASTER-ALT REDEFINES FOR        
000280*                              NAME-BLOCK / BALANCE-BLOCK VIEWS.          
000290*    02/02/94  PDW   AR-0118   ADDED 88-LEVELS FOR CURRENCY CODES.        
000300*    09/27/95  PDW   AR-0140   ADDED ACCT-PRINT-VIEW REDEFINES FOR        
000310*                              LISTING PROGRAMS.                          
000320*    06/03/98  MTS   AR-0201   Y2K - CONFIRMED NO DATE FIELDS ON          
000330*                              THIS RECORD, NO CHANGE REQUIRED.           
000340*    01/11/99  MTS   AR-0205   Y2K SIGN-OFF, COPYBOOK RE-STAMPED.         
000350*    08/30/01  GCO   AR-0240   REBUILT FILLER PADS AFTER FIELD            
000360*                              AUDIT, NO LAYOUT CHANGE.                   
000370*    04/15/04  GCO   AR-0266   COMMENT CLEAN-UP ONLY.                     
000371*    11/09/06  GCO   AR-0271   ACCT-PRINT-VIEW WAS MISALIGNED, THE        
000372*                              EDIT BYTE LANDED ON THE BALANCE            
000373*                              FIELD INSTEAD OF ACCT-CURRENCY.            
000374*                              CORRECTED THE LEADING FILLER AND           
000375*                              WIRED THE VIEW INTO ACCTLIST AND           
000376*                              ACCT-MASTER-ALT INTO ACCTMAINT.            
000380******************************************************************        
000390 01  ACCT-MASTER-REC.                                                     
000400     05  ACCT-ID                 PIC 9(10).                               
000410     05  ACCT-HOLDER-NAME        PIC X(30).                               
000420     05  ACCT-BALANCE            PIC S9(11)V99.                           
000430     05  ACCT-CURRENCY           PIC 9(01).                               
000440         88  ACCT-CURR-USD                VALUE 1.                        
000450         88  ACCT-CURR-EUR                VALUE 2.                        
000460         88  ACCT-CURR-GBP                VALUE 3.                        
000470     05  FILLER                  PIC X(06).                               
000480*-----------------------------------------------------------------        
000490* ALTERNATE VIEW - SPLITS NAME AND BALANCE INTO SUB-BLOCKS FOR            
000500* PROGRAMS THAT BUILD MAILING LINES OR EDIT THE BALANCE IN TWO            
000510* PIECES (WHOLE DOLLARS / CENTS) WITHOUT RE-MOVING THE FIELD.             
000520*-----------------------------------------------------------------        
000530 01  ACCT-MASTER-ALT REDEFINES ACCT-MASTER-REC.                           
000540     05  ACCT-ID-ALT             PIC 9(10).                               
000550     05  ACCT-NAME-BLOCK.                                                 
000560         10  ACCT-NAME-FIRST-PART    PIC X(18).                           
000570         10  ACCT-NAME-LAST-PART     PIC X(12).                           
000580     05  ACCT-BALANCE-BLOCK.                                              
000590         10  ACCT-BALANCE-WHOLE      PIC S9(11).                          
000600         10  ACCT-BALANCE-CENTS      PIC 9(02).                           
000610     05  FILLER                  PIC X(07).                               
000620*-----------------------------------------------------------------        
000630* PRINT VIEW - USED BY ACCTLIST WHEN BUILDING ENQUIRY LISTING             
000640* DETAIL LINES DIRECTLY FROM THE MASTER RECORD, CURRENCY CODE             
000650* OVERLAID WITH A ONE-CHARACTER EDIT POSITION.                            
000660*-----------------------------------------------------------------        
000670 01  ACCT-PRINT-VIEW REDEFINES ACCT-MASTER-REC.                           
000680     05  FILLER                  PIC X(53).                               
000690     05  ACCT-CURRENCY-EDIT      PIC 9(01).                               
000700     05  FILLER                  PIC X(06).                               
