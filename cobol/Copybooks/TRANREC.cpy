000100******************************************************************        
000110* TRANREC.CPY                                                             
000120* TRANSACTION LEDGER RECORD LAYOUT - TRANSFER REQUEST / SETTLEMENT        
000130* LEDGER.  USED BY TRANCAP, TRANEXEC, ACCTLIST.                           
000140*                                                                         
000150* ONE RECORD PER TRANSFER REQUEST.  TRN-ID IS ASSIGNED IN SEQUENCE        
000160* BY TRANCAP AT CAPTURE TIME AND NEVER RE-USED.  TRANEXEC REWRITES        
000170* THE RECORD IN PLACE WHEN THE TRANSACTION IS SETTLED.                    
000180******************************************************************        
000190*    CHANGE LOG                                                           
000200*    DATE-WRITTEN  10/02/1989                                             
000210*-----------------------------------------------------------------        
000220*    DATE      BY    TICKET    DESCRIPTION                                
000230*    --------  ----  --------  -----------------------------------        
000240*    10/02/89  RDM   TR-0011   ORIGINAL LAYOUT.                           
000250*    03/19/90  RDM   TR-0042   ADDED TRN-CURRENCY.                        
000260*    07/08/91  KLJ   TR-0077   WIDENED TRN-FAIL-MESSAGE TO X(80).         
000270*    11/14/92  KLJ   TR-0103   ADDED TRN-LEDGER-ALT REDEFINES FOR         
000280*                              AMOUNT-BLOCK / DATE-BLOCK VIEWS.           
000290*    02/02/94  PDW   TR-0118   ADDED 88-LEVELS FOR STATUS CODES.          
000300*    06/03/98  MTS   TR-0201   Y2K - CREATION/UPDATE DATES ALREADY        
000310*                              CARRY FULL 4-DIGIT YEAR, NO CHANGE.        
000320*    01/11/99  MTS   TR-0205   Y2K SIGN-OFF, COPYBOOK RE-STAMPED.         
000330*    08/30/01  GCO   TR-0240   REBUILT FILLER PADS AFTER FIELD            
000340*                              AUDIT, NO LAYOUT CHANGE.                   
000341*    11/09/06  GCO   TR-0244   TRAN-STATUS-VIEW WAS MISALIGNED,           
000342*                              THE EDIT BYTE LANDED ON THE                
000343*                              AMOUNT FIELD INSTEAD OF TRN-               
000344*                              STATUS.  CORRECTED THE LEADING             
000345*                              FILLER AND WIRED BOTH REDEFINES            
000346*                              VIEWS INTO TRANCAP AND TRANEXEC.           
000350******************************************************************        
000360 01  TRAN-LEDGER-REC.                                                     
000370     05  TRN-ID                  PIC 9(10).                               
000380     05  TRN-FROM-ACCT-ID        PIC 9(10).                               
000390     05  TRN-TO-ACCT-ID          PIC 9(10).                               
000400     05  TRN-AMOUNT              PIC S9(11)V99.                           
000410     05  TRN-CURRENCY            PIC 9(01).                               
000420         88  TRN-CURR-USD                 VALUE 1.                        
000430         88  TRN-CURR-EUR                 VALUE 2.                        
000440         88  TRN-CURR-GBP                 VALUE 3.                        
000450     05  TRN-STATUS              PIC 9(01).                               
000460         88  TRN-STAT-PLANNED             VALUE 1.                        
000470         88  TRN-STAT-PROCESSING          VALUE 2.                        
000480         88  TRN-STAT-FAILED              VALUE 3.                        
000490         88  TRN-STAT-SUCCEED             VALUE 4.                        
000500     05  TRN-FAIL-MESSAGE        PIC X(80).                               
000510     05  TRN-CREATION-DATE       PIC 9(08).                               
000520     05  TRN-UPDATE-DATE         PIC 9(08).                               
000530     05  FILLER                  PIC X(02).                               
000540*-----------------------------------------------------------------        
000550* ALTERNATE VIEW - SPLITS THE AMOUNT INTO WHOLE/CENTS AND BREAKS          
000560* BOTH DATES INTO YYYY/MM/DD SUB-FIELDS FOR PROGRAMS THAT EDIT OR         
000570* COMPARE DATE PARTS WITHOUT RE-MOVING THE PACKED DATE.                   
000580*-----------------------------------------------------------------        
000590 01  TRAN-LEDGER-ALT REDEFINES TRAN-LEDGER-REC.                           
000600     05  FILLER                  PIC X(30).                               
000610     05  TRN-AMOUNT-BLOCK.                                                
000620         10  TRN-AMOUNT-WHOLE        PIC S9(11).                          
000630         10  TRN-AMOUNT-CENTS        PIC 9(02).                           
000640     05  FILLER                  PIC X(02).                               
000650     05  TRN-FAIL-MESSAGE-ALT    PIC X(80).                               
000660     05  TRN-CREATE-DATE-BLOCK.                                           
000670         10  TRN-CREATE-YYYY         PIC 9(04).                           
000680         10  TRN-CREATE-MM           PIC 9(02).                           
000690         10  TRN-CREATE-DD           PIC 9(02).                           
000700     05  TRN-UPDATE-DATE-BLOCK.                                           
000710         10  TRN-UPDATE-YYYY         PIC 9(04).                           
000720         10  TRN-UPDATE-MM           PIC 9(02).                           
000730         10  TRN-UPDATE-DD           PIC 9(02).                           
000740     05  FILLER                  PIC X(02).                               
000750*-----------------------------------------------------------------        
000760* STATUS-TEXT VIEW - OVERLAYS THE ONE-DIGIT STATUS CODE WITH A            
000770* THREE-CHARACTER WORK AREA USED WHEN BUILDING REPORT TEXT.               
000780*-----------------------------------------------------------------        
000790 01  TRAN-STATUS-VIEW REDEFINES TRAN-LEDGER-REC.                          
000800     05  FILLER                  PIC X(44).                               
000810     05  TRN-STATUS-EDIT         PIC 9(01).                               
000820     05  FILLER                  PIC X(98).                               
