000100******************************************************************        
000110* PROGRAM    ACCTMAINT                                                    
000120* PURPOSE    ACCOUNT MAINTENANCE BATCH - READS CREATE AND UPDATE          
000130*            REQUESTS AGAINST THE BANK ACCOUNT MASTER.  CREATE            
000140*            VALIDATES THE HOLDER NAME/BALANCE/CURRENCY, ASSIGNS          
000150*            THE NEXT ACCOUNT ID AND APPENDS A NEW RECORD.  UPDATE        
000160*            REWRITES HOLDER NAME/BALANCE/CURRENCY BY ACCOUNT ID          
000170*            AND IS AN ERROR IF THE ID DOES NOT EXIST.  PRODUCES          
000180*            THE ACCTRPT EXCEPTION LISTING.                               
000190*                                                                         
000200* FILES USED                                                              
000210*    ACCOUNTS  - BANK ACCOUNT MASTER, LOADED TO TABLE AT START,           
000220*                REWRITTEN IN FULL AT END OF RUN.                         
000230*    ACCTREQ   - ACCOUNT MAINTENANCE REQUEST CARDS, INPUT.                
000240*    ACCTRPT   - MAINTENANCE EXCEPTION LISTING, OUTPUT.                   
000250******************************************************************        
000260 IDENTIFICATION              DIVISION.                                    
000270*-----------------------------------------------------------------        
000280 PROGRAM-ID.                 ACCTMAINT.                                   
000290 AUTHOR.                     P. D. WREN.                                  
000300 INSTALLATION.               UNIZAR TRUST BANK - DATA CENTER.             
000310 DATE-WRITTEN.               02/02/94.                                    
000320 DATE-COMPILED.                                                           
000330 SECURITY.                   BANK CONFIDENTIAL.                           
000340                              INTERNAL USE ONLY - NO DISCLOSURE           
000350                              OUTSIDE BANK OPERATIONS.                    
000360*-----------------------------------------------------------------        
000370*    CHANGE LOG                                                           
000380*-----------------------------------------------------------------        
000390*    DATE      BY    TICKET    DESCRIPTION                                
000400*    --------  ----  --------  -----------------------------------        
000410*    02/02/94  PDW   AM-0001   ORIGINAL MAINTENANCE PROGRAM -             
000420*                        CREATE REQUESTS ONLY, NO UPDATE YET.             
000430*    09/27/95  PDW   AM-0014   ADDED THE UPDATE REQUEST TYPE,             
000440*                        ACCOUNT ID LOOKUP IN THE IN-CORE TABLE.          
000450*    06/03/98  MTS   AM-0026   Y2K - CONFIRMED NO DATE FIELDS ON          
000460*                        THE ACCOUNT MASTER, NO CHANGE NEEDED.            
000470*    01/11/99  MTS   AM-0027   Y2K SIGN-OFF, REGRESSION RUN CLEAN.        
000480*    08/30/01  GCO   AM-0041   ADDED THE HOLDER-NAME-BLANK CHECK          
000490*                              THE ENTITY-NOT-FOUND MESSAGE TEXT.         
000500*    04/15/04  GCO   AM-0053   COMMENT CLEAN-UP, NO LOGIC CHANGE.         
000501*    11/02/06  GCO   AM-0054   ADDED RUN DATE TO THE ACCTRPT              
000502*                              HEADING, SAME LAYOUT AS                    
000503*                              TRANCAP/TRANEXEC.  ALSO                    
000504*                              TRACED THE LOOKUP KEY AND NEW              
000505*                              BALANCE TO THE TEST-RUN TRACE.             
000506*    11/09/06  GCO   AM-0055   TRACED THE ACCT-MASTER-ALT NAME            
000507*                              AND BALANCE BLOCKS ON WRITE, WAS           
000508*                              DECLARED IN ACCTREC.CPY BUT NEVER          
000509*                              USED BY THIS PROGRAM.                      
000510******************************************************************        
000520 ENVIRONMENT                 DIVISION.                                    
000530*-----------------------------------------------------------------        
000540 CONFIGURATION               SECTION.                                     
000550 SOURCE-COMPUTER.            UNIZAR-3090.                                 
000560 OBJECT-COMPUTER.            UNIZAR-3090.                                 
000570 SPECIAL-NAMES.                                                           
000580     UPSI-0 ON STATUS IS AM-TEST-RUN                                      
000590            OFF STATUS IS AM-PROD-RUN.                                    
000600*-----------------------------------------------------------------        
000610 INPUT-OUTPUT                SECTION.                                     
000620 FILE-CONTROL.                                                            
000630     SELECT  ACCOUNTS-FILE-IO                                             
000640             ASSIGN TO ACCOUNTS                                           
000650             ORGANIZATION IS SEQUENTIAL                                   
000660             FILE STATUS IS AM-ACCOUNTS-STATUS.                           
000670     SELECT  ACCTREQ-FILE-IN                                              
000680             ASSIGN TO ACCTREQ                                            
000690             ORGANIZATION IS SEQUENTIAL                                   
000700             FILE STATUS IS AM-ACCTREQ-STATUS.                            
000710     SELECT  ACCTRPT-FILE-OUT                                             
000720             ASSIGN TO ACCTRPT                                            
000730             ORGANIZATION IS LINE SEQUENTIAL.                             
000740******************************************************************        
000750 DATA                        DIVISION.                                    
000760*-----------------------------------------------------------------        
000770 FILE                        SECTION.                                     
000780 FD  ACCOUNTS-FILE-IO                                                     
000790     RECORD CONTAINS 60 CHARACTERS.                                       
000800     COPY "Copybooks\ACCTREC.cpy".                                        
000810*-----------------------------------------------------------------        
000820* ONE MAINTENANCE REQUEST CARD.  AM-REQ-TYPE 1=CREATE, 2=UPDATE.          
000830* AM-REQ-ACCT-ID IS IGNORED ON CREATE (NEXT ID IS ASSIGNED) AND           
000840* REQUIRED ON UPDATE.                                                     
000850*-----------------------------------------------------------------        
000860 FD  ACCTREQ-FILE-IN                                                      
000870     RECORD CONTAINS 47 CHARACTERS.                                       
000880 01  ACCTREQ-RECORD-IN.                                                   
000890     05  AM-REQ-TYPE            PIC 9(01).                                
000900         88  AM-REQ-CREATE              VALUE 1.                          
000910         88  AM-REQ-UPDATE              VALUE 2.                          
000920     05  AM-REQ-ACCT-ID          PIC 9(10).                               
000930     05  AM-REQ-HOLDER-NAME      PIC X(30).                               
000940     05  AM-REQ-BALANCE          PIC S9(03)V99.                           
000950     05  AM-REQ-CURRENCY         PIC 9(01).                               
000960*-----------------------------------------------------------------        
000970 FD  ACCTRPT-FILE-OUT                                                     
000980     RECORD CONTAINS 132 CHARACTERS                                       
000990     DATA RECORD IS ACCTRPT-LINE.                                         
001000 01  ACCTRPT-LINE                PIC X(132).                              
001010*-----------------------------------------------------------------        
001020 WORKING-STORAGE             SECTION.                                     
001030*-----------------------------------------------------------------        
001040 01  AM-FILE-STATUSES.                                                    
001050     05  AM-ACCOUNTS-STATUS      PIC X(02).                               
001060     05  AM-ACCTREQ-STATUS       PIC X(02).                               
001070     05  FILLER                  PIC X(04).                               
001080*-----------------------------------------------------------------        
001090 01  AM-SWITCHES.                                                         
001100     05  AM-ACCTREQ-EOF-SW       PIC X(01) VALUE SPACE.                   
001110         88  AM-ACCTREQ-EOF               VALUE "Y".                      
001120     05  AM-ACCOUNTS-EOF-SW      PIC X(01) VALUE SPACE.                   
001130         88  AM-ACCOUNTS-EOF              VALUE "Y".                      
001140     05  AM-FOUND-SW             PIC X(01) VALUE SPACE.                   
001150         88  AM-ACCT-FOUND                VALUE "Y".                      
001160     05  AM-REJECT-SW            PIC X(01) VALUE SPACE.                   
001170         88  AM-REQUEST-REJECTED          VALUE "Y".                      
001180     05  FILLER                  PIC X(04).                               
001190*-----------------------------------------------------------------        
001200 01  AM-COUNTERS.                                                         
001210     05  AM-READ-COUNT           PIC 9(07) COMP VALUE ZERO.               
001220     05  AM-CREATE-COUNT         PIC 9(07) COMP VALUE ZERO.               
001230     05  AM-UPDATE-COUNT         PIC 9(07) COMP VALUE ZERO.               
001240     05  AM-REJECT-COUNT         PIC 9(07) COMP VALUE ZERO.               
001250     05  AM-ACCOUNT-COUNT        PIC 9(05) COMP VALUE ZERO.               
001260     05  AM-ACCT-IDX             PIC 9(05) COMP VALUE ZERO.               
001270     05  AM-MATCH-IDX            PIC 9(05) COMP VALUE ZERO.               
001280     05  AM-NEXT-ACCT-ID         PIC 9(10) COMP VALUE ZERO.               
001290     05  AM-MAX-ACCT-ID          PIC 9(10) COMP VALUE ZERO.               
001300     05  FILLER                  PIC X(04).                               
001310*-----------------------------------------------------------------        
001320 01  AM-WORK-FIELDS.                                                      
001330     05  AM-REJECT-REASON        PIC X(80) VALUE SPACES.                  
001340     05  FILLER                  PIC X(04).                               
001341*-----------------------------------------------------------------        
001342* RUN DATE, ACCEPTED ONCE AT INITIATION AND PRINTED ON THE                
001343* EXCEPTION LISTING HEADING.  SAME REDEFINES IDEA AS TRANCAP.             
001344*-----------------------------------------------------------------        
001345 01  AM-RUN-DATE.                                                         
001346     05  AM-RUN-YYYY             PIC 9(04).                               
001347     05  AM-RUN-MM               PIC 9(02).                               
001348     05  AM-RUN-DD               PIC 9(02).                               
001349     05  FILLER                  PIC X(03).                               
001350 01  AM-RUN-DATE-NUM REDEFINES AM-RUN-DATE PIC 9(08).                     
001355*-----------------------------------------------------------------        
001360 01  AM-REPORT-HEADINGS.                                                  
001370     05  AM-HD-TITLE.                                                     
001380         10  FILLER               PIC X(40) VALUE SPACES.                 
001390         10  FILLER               PIC X(41)                               
001400              VALUE "ACCTMAINT - MAINTENANCE EXCEPTION LISTING".          
001410         10  FILLER               PIC X(51) VALUE SPACES.                 
001411     05  AM-HD-RUNDATE.                                                   
001412         10  FILLER               PIC X(40) VALUE SPACES.                 
001413         10  FILLER               PIC X(09) VALUE "RUN DATE ".            
001414         10  AM-HD-DATE-OUT        PIC 9999/99/99.                        
001415         10  FILLER               PIC X(73) VALUE SPACES.                 
001420     05  AM-HD-COLUMNS.                                                   
001430         10  FILLER               PIC X(02) VALUE SPACES.                 
001440         10  FILLER               PIC X(04) VALUE "TYPE".                 
001450         10  FILLER               PIC X(03) VALUE SPACES.                 
001460         10  FILLER               PIC X(10) VALUE "ACCOUNT ID".           
001470         10  FILLER               PIC X(03) VALUE SPACES.                 
001480         10  FILLER               PIC X(30)                               
001490              VALUE "REASON REJECTED".                                    
001500         10  FILLER               PIC X(80) VALUE SPACES.                 
001510 01  AM-REPORT-DETAIL.                                                    
001520     05  AM-DT-TYPE               PIC X(06).                              
001530     05  FILLER                   PIC X(03) VALUE SPACES.                 
001540     05  AM-DT-ACCTID             PIC Z(09)9.                             
001550     05  FILLER                   PIC X(03) VALUE SPACES.                 
001560     05  AM-DT-REASON             PIC X(80).                              
001570     05  FILLER                   PIC X(31) VALUE SPACES.                 
001580 01  AM-REPORT-TOTALS.                                                    
001590     05  FILLER                   PIC X(02) VALUE SPACES.                 
001600     05  AM-TO-LABEL              PIC X(24).                              
001610     05  AM-TO-COUNT              PIC ZZZ,ZZ9.                            
001620     05  FILLER                   PIC X(100) VALUE SPACES.                
001630*-----------------------------------------------------------------        
001640* IN-CORE COPY OF THE ACCOUNT MASTER, UPDATED AS REQUESTS ARE             
001650* PROCESSED AND REWRITTEN TO ACCOUNTS AT END OF RUN.                      
001660*-----------------------------------------------------------------        
001670 01  AM-ACCOUNT-TABLE.                                                    
001680     05  AM-TBL-ENTRY             OCCURS 2000 TIMES.                      
001690         10  AM-TBL-ACCT-ID        PIC 9(10).                             
001700         10  AM-TBL-NAME           PIC X(30).                             
001710         10  AM-TBL-BALANCE        PIC S9(11)V99.                         
001720         10  AM-TBL-CURRENCY       PIC 9(01).                             
001730         10  FILLER                PIC X(05).                             
001740*-----------------------------------------------------------------        
001750* DIAGNOSTIC KEY, REQUEST ACCOUNT ID SPLIT FOR THE TEST-RUN TRACE.        
001760*-----------------------------------------------------------------        
001770 01  AM-LOOKUP-KEY.                                                       
001780     05  AM-LOOKUP-ACCT-ID        PIC 9(10).                              
001790     05  FILLER                   PIC X(04).                              
001800 01  AM-LOOKUP-KEY-ALT REDEFINES AM-LOOKUP-KEY PIC 9(14).                 
001810*-----------------------------------------------------------------        
001820* REQUEST BALANCE SPLIT INTO WHOLE/CENTS, USED WHEN BUILDING THE          
001830* EXCEPTION LINE FOR AN OUT-OF-RANGE BALANCE ON A CREATE REQUEST.         
001840*-----------------------------------------------------------------        
001850 01  AM-BALANCE-FIELDS.                                                   
001860     05  AM-BALANCE-WHOLE         PIC S9(03).                             
001870     05  AM-BALANCE-CENTS         PIC 9(02).                              
001880     05  FILLER                   PIC X(05).                              
001890 01  AM-BALANCE-FIELDS-ALT REDEFINES AM-BALANCE-FIELDS PIC S9(10).        
001900******************************************************************        
001910 PROCEDURE                   DIVISION.                                    
001920*-----------------------------------------------------------------        
001930* MAIN LINE - INITIATE, PROCESS EVERY REQUEST CARD, TERMINATE.            
001940*-----------------------------------------------------------------        
001950 100-MAINTAIN-ACCOUNTS.                                                   
001960     PERFORM 200-INITIATE-MAINTAIN THRU                                   
001970             200-INITIATE-MAINTAIN-EXIT.                                  
001980     PERFORM 200-PROCESS-ONE-REQ THRU 200-PROCESS-ONE-REQ-EXIT            
001990             UNTIL AM-ACCTREQ-EOF.                                        
002000     PERFORM 200-TERMINATE-MAINTAIN THRU                                  
002010             200-TERMINATE-MAINTAIN-EXIT.                                 
002020     STOP RUN.                                                            
002030*-----------------------------------------------------------------        
002040 200-INITIATE-MAINTAIN.                                                   
002050     PERFORM 300-LOAD-ACCT-TABLE THRU 300-LOAD-ACCT-TABLE-EXIT.           
002060     PERFORM 300-SET-NEXT-ACCT-ID THRU 300-SET-NEXT-ACCT-ID-EXIT.         
002070     PERFORM 300-OPEN-RUN-FILES THRU 300-OPEN-RUN-FILES-EXIT.             
002075     ACCEPT AM-RUN-DATE-NUM         FROM DATE YYYYMMDD.                   
002080     PERFORM 300-PRINT-HEADINGS THRU 300-PRINT-HEADINGS-EXIT.             
002090     PERFORM 300-READ-NEXT-REQ THRU 300-READ-NEXT-REQ-EXIT.               
002100 200-INITIATE-MAINTAIN-EXIT.                                              
002110     EXIT.                                                                
002120*-----------------------------------------------------------------        
002130* BR-4: ROUTE THE REQUEST TO CREATE OR UPDATE PROCESSING, OR              
002140* REJECT IT IF THE REQUEST TYPE ITSELF IS NOT RECOGNIZED.                 
002150*-----------------------------------------------------------------        
002160 200-PROCESS-ONE-REQ.                                                     
002170     MOVE SPACE                    TO AM-REJECT-SW.                       
002180     IF AM-REQ-CREATE                                                     
002190         PERFORM 300-PROCESS-CREATE-REQ THRU                              
002200                 300-PROCESS-CREATE-REQ-EXIT                              
002210     ELSE                                                                 
002220         IF AM-REQ-UPDATE                                                 
002230             PERFORM 300-PROCESS-UPDATE-REQ THRU                          
002240                     300-PROCESS-UPDATE-REQ-EXIT                          
002250         ELSE                                                             
002260             MOVE "UNKNOWN REQUEST TYPE ON CARD" TO                       
002270                 AM-REJECT-REASON                                         
002280             SET AM-REQUEST-REJECTED TO TRUE.                             
002290     IF AM-REQUEST-REJECTED                                               
002300         PERFORM 300-WRITE-REJ-LINE THRU 300-WRITE-REJ-LINE-EXIT.         
002310     PERFORM 300-READ-NEXT-REQ THRU 300-READ-NEXT-REQ-EXIT.               
002320 200-PROCESS-ONE-REQ-EXIT.                                                
002330     EXIT.                                                                
002340*-----------------------------------------------------------------        
002350 200-TERMINATE-MAINTAIN.                                                  
002360     PERFORM 300-REWRITE-ACCOUNT-FILE THRU                                
002370             300-REWRITE-ACCOUNT-FILE-EXIT.                               
002380     PERFORM 300-PRINT-TOTALS THRU 300-PRINT-TOTALS-EXIT.                 
002390     PERFORM 300-CLOSE-RUN-FILES THRU 300-CLOSE-RUN-FILES-EXIT.           
002400     DISPLAY "ACCTMAINT - MAINTENANCE RUN COMPLETE".                      
002410 200-TERMINATE-MAINTAIN-EXIT.                                             
002420     EXIT.                                                                
002430*-----------------------------------------------------------------        
002440 300-LOAD-ACCT-TABLE.                                                     
002450     OPEN INPUT ACCOUNTS-FILE-IO.                                         
002460     PERFORM 400-READ-ACCT-REC THRU 400-READ-ACCT-REC-EXIT.               
002470     PERFORM 400-STORE-ACCT-ENTRY THRU 400-STORE-ACCT-ENTRY-EXIT          
002480             UNTIL AM-ACCOUNTS-EOF.                                       
002490     CLOSE ACCOUNTS-FILE-IO.                                              
002500 300-LOAD-ACCT-TABLE-EXIT.                                                
002510     EXIT.                                                                
002520*-----------------------------------------------------------------        
002530* HIGH-WATER MARK TECHNIQUE, SAME IDEA AS TRANCAP'S TRN-ID ASSIGN.        
002540* NEXT ID IS ONE MORE THAN THE LARGEST ACCT-ID ALREADY ON FILE.           
002550*-----------------------------------------------------------------        
002560 300-SET-NEXT-ACCT-ID.                                                    
002570     MOVE ZERO                     TO AM-MAX-ACCT-ID.                     
002580     MOVE ZERO                     TO AM-ACCT-IDX.                        
002590 300-SET-NEXT-ACCT-ID-LOOP.                                               
002600     ADD 1 TO AM-ACCT-IDX.                                                
002610     IF AM-ACCT-IDX > AM-ACCOUNT-COUNT                                    
002620         GO TO 300-SET-NEXT-ACCT-ID-DONE.                                 
002630     IF AM-TBL-ACCT-ID(AM-ACCT-IDX) > AM-MAX-ACCT-ID                      
002640         MOVE AM-TBL-ACCT-ID(AM-ACCT-IDX) TO AM-MAX-ACCT-ID.              
002650     GO TO 300-SET-NEXT-ACCT-ID-LOOP.                                     
002660 300-SET-NEXT-ACCT-ID-DONE.                                               
002670     COMPUTE AM-NEXT-ACCT-ID = AM-MAX-ACCT-ID + 1.                        
002680 300-SET-NEXT-ACCT-ID-EXIT.                                               
002690     EXIT.                                                                
002700*-----------------------------------------------------------------        
002710 300-OPEN-RUN-FILES.                                                      
002720     OPEN INPUT  ACCTREQ-FILE-IN.                                         
002730     OPEN OUTPUT ACCTRPT-FILE-OUT.                                        
002740 300-OPEN-RUN-FILES-EXIT.                                                 
002750     EXIT.                                                                
002760*-----------------------------------------------------------------        
002770 300-PRINT-HEADINGS.                                                      
002775     MOVE AM-RUN-DATE-NUM           TO AM-HD-DATE-OUT.                    
002780     WRITE ACCTRPT-LINE             FROM AM-HD-TITLE                      
002785             AFTER ADVANCING 1 LINES.                                     
002786     WRITE ACCTRPT-LINE             FROM AM-HD-RUNDATE.                   
002800     WRITE ACCTRPT-LINE             FROM AM-HD-COLUMNS                    
002810             AFTER ADVANCING 2 LINES.                                     
002820     MOVE SPACES                    TO ACCTRPT-LINE.                      
002830     WRITE ACCTRPT-LINE.                                                  
002840 300-PRINT-HEADINGS-EXIT.                                                 
002850     EXIT.                                                                
002860*-----------------------------------------------------------------        
002870* BR-4: HOLDER NAME, BALANCE AND CURRENCY ARE MANDATORY AND THE           
002880* NAME MUST BE AT LEAST 1 CHARACTER.  ON SUCCESS, APPEND A NEW            
002890* ENTRY TO THE TABLE UNDER THE NEXT ACCOUNT ID.                           
002900*-----------------------------------------------------------------        
002910 300-PROCESS-CREATE-REQ.                                                  
002920     IF AM-REQ-HOLDER-NAME = SPACES                                       
002930         MOVE "Holder name is mandatory" TO AM-REJECT-REASON              
002940         SET AM-REQUEST-REJECTED TO TRUE                                  
002950     ELSE                                                                 
002960         IF AM-REQ-BALANCE NOT NUMERIC OR                                 
002970                  AM-REQ-CURRENCY NOT NUMERIC                             
002980             MOVE "Balance and currency are mandatory"                    
002990                 TO AM-REJECT-REASON                                      
003000             SET AM-REQUEST-REJECTED TO TRUE                              
003010         ELSE                                                             
003020             IF AM-REQ-CURRENCY < 1 OR AM-REQ-CURRENCY > 3                
003030                 MOVE "Currency code is not valid" TO                     
003040                     AM-REJECT-REASON                                     
003050                 SET AM-REQUEST-REJECTED TO TRUE                          
003060             ELSE                                                         
003070                 PERFORM 400-APPEND-NEW-ACCOUNT THRU                      
003080                         400-APPEND-NEW-ACCOUNT-EXIT.                     
003090 300-PROCESS-CREATE-REQ-EXIT.                                             
003100     EXIT.                                                                
003110*-----------------------------------------------------------------        
003120* BR-4: LOOK UP THE ACCOUNT ID IN THE TABLE; "OBJECT_IS_NOT_FOUND"        
003130* IS AN ERROR.  OTHERWISE REWRITE HOLDER NAME/BALANCE/CURRENCY.           
003140*-----------------------------------------------------------------        
003150 300-PROCESS-UPDATE-REQ.                                                  
003160     PERFORM 400-FIND-REQUEST-ACCT THRU                                   
003170             400-FIND-REQUEST-ACCT-EXIT.                                  
003180     IF NOT AM-ACCT-FOUND                                                 
003190         MOVE "OBJECT_IS_NOT_FOUND" TO AM-REJECT-REASON                   
003200         SET AM-REQUEST-REJECTED TO TRUE                                  
003210     ELSE                                                                 
003220         IF AM-REQ-HOLDER-NAME = SPACES                                   
003230             MOVE "Holder name is mandatory" TO AM-REJECT-REASON          
003240             SET AM-REQUEST-REJECTED TO TRUE                              
003250         ELSE                                                             
003260             IF AM-REQ-BALANCE NOT NUMERIC OR                             
003270                      AM-REQ-CURRENCY NOT NUMERIC                         
003280                 MOVE "Balance and currency are mandatory"                
003290                     TO AM-REJECT-REASON                                  
003300                 SET AM-REQUEST-REJECTED TO TRUE                          
003310             ELSE                                                         
003320                 PERFORM 400-REWRITE-ACCT-ENTRY THRU                      
003330                         400-REWRITE-ACCT-ENTRY-EXIT.                     
003340 300-PROCESS-UPDATE-REQ-EXIT.                                             
003350     EXIT.                                                                
003360*-----------------------------------------------------------------        
003370 300-WRITE-REJ-LINE.                                                      
003380     ADD 1 TO AM-REJECT-COUNT.                                            
003390     IF AM-REQ-CREATE                                                     
003400         MOVE "CREATE"              TO AM-DT-TYPE                         
003410         MOVE ZERO                  TO AM-DT-ACCTID                       
003420     ELSE                                                                 
003430         MOVE "UPDATE"              TO AM-DT-TYPE                         
003440         MOVE AM-REQ-ACCT-ID        TO AM-DT-ACCTID.                      
003450     MOVE AM-REJECT-REASON          TO AM-DT-REASON.                      
003460     WRITE ACCTRPT-LINE             FROM AM-REPORT-DETAIL.                
003470 300-WRITE-REJ-LINE-EXIT.                                                 
003480     EXIT.                                                                
003490*-----------------------------------------------------------------        
003500* REWRITE THE WHOLE ACCOUNT MASTER FROM THE IN-CORE TABLE NOW             
003510* THAT EVERY CREATE/UPDATE HAS BEEN APPLIED TO IT.                        
003520*-----------------------------------------------------------------        
003530 300-REWRITE-ACCOUNT-FILE.                                                
003540     OPEN OUTPUT ACCOUNTS-FILE-IO.                                        
003550     MOVE ZERO                     TO AM-ACCT-IDX.                        
003560     PERFORM 400-WRITE-ACCOUNT-ENTRY THRU                                 
003570             400-WRITE-ACCOUNT-ENTRY-EXIT                                 
003580             VARYING AM-ACCT-IDX FROM 1 BY 1                              
003590             UNTIL AM-ACCT-IDX > AM-ACCOUNT-COUNT.                        
003600     CLOSE ACCOUNTS-FILE-IO.                                              
003610 300-REWRITE-ACCOUNT-FILE-EXIT.                                           
003620     EXIT.                                                                
003630*-----------------------------------------------------------------        
003640 300-PRINT-TOTALS.                                                        
003650     MOVE SPACES                   TO ACCTRPT-LINE.                       
003660     WRITE ACCTRPT-LINE.                                                  
003670     MOVE "REQUESTS READ"         TO AM-TO-LABEL.                         
003680     MOVE AM-READ-COUNT             TO AM-TO-COUNT.                       
003690     WRITE ACCTRPT-LINE             FROM AM-REPORT-TOTALS.                
003700     MOVE "ACCOUNTS CREATED"      TO AM-TO-LABEL.                         
003710     MOVE AM-CREATE-COUNT           TO AM-TO-COUNT.                       
003720     WRITE ACCTRPT-LINE             FROM AM-REPORT-TOTALS.                
003730     MOVE "ACCOUNTS UPDATED"      TO AM-TO-LABEL.                         
003740     MOVE AM-UPDATE-COUNT           TO AM-TO-COUNT.                       
003750     WRITE ACCTRPT-LINE             FROM AM-REPORT-TOTALS.                
003760     MOVE "REQUESTS REJECTED"     TO AM-TO-LABEL.                         
003770     MOVE AM-REJECT-COUNT           TO AM-TO-COUNT.                       
003780     WRITE ACCTRPT-LINE             FROM AM-REPORT-TOTALS.                
003790 300-PRINT-TOTALS-EXIT.                                                   
003800     EXIT.                                                                
003810*-----------------------------------------------------------------        
003820 300-CLOSE-RUN-FILES.                                                     
003830     CLOSE ACCTREQ-FILE-IN, ACCTRPT-FILE-OUT.                             
003840 300-CLOSE-RUN-FILES-EXIT.                                                
003850     EXIT.                                                                
003860*-----------------------------------------------------------------        
003870 400-READ-ACCT-REC.                                                       
003880     READ ACCOUNTS-FILE-IO                                                
003890         AT END     SET AM-ACCOUNTS-EOF TO TRUE.                          
003900 400-READ-ACCT-REC-EXIT.                                                  
003910     EXIT.                                                                
003920*-----------------------------------------------------------------        
003930 400-STORE-ACCT-ENTRY.                                                    
003940     ADD 1 TO AM-ACCOUNT-COUNT.                                           
003950     MOVE ACCT-ID             TO AM-TBL-ACCT-ID(AM-ACCOUNT-COUNT).        
003960     MOVE ACCT-HOLDER-NAME    TO AM-TBL-NAME(AM-ACCOUNT-COUNT).           
003970     MOVE ACCT-BALANCE        TO AM-TBL-BALANCE(AM-ACCOUNT-COUNT).        
003980     MOVE ACCT-CURRENCY       TO                                          
003990             AM-TBL-CURRENCY(AM-ACCOUNT-COUNT).                           
004000     PERFORM 400-READ-ACCT-REC THRU 400-READ-ACCT-REC-EXIT.               
004010 400-STORE-ACCT-ENTRY-EXIT.                                               
004020     EXIT.                                                                
004030*-----------------------------------------------------------------        
004040 400-FIND-REQUEST-ACCT.                                                   
004050     MOVE SPACE                    TO AM-FOUND-SW.                        
004060     MOVE ZERO                     TO AM-ACCT-IDX.                        
004070     MOVE AM-REQ-ACCT-ID            TO AM-LOOKUP-ACCT-ID.                 
004080     IF AM-TEST-RUN                                                       
004090         DISPLAY "ACCTMAINT LOOKUP KEY " AM-LOOKUP-KEY-ALT.               
004100 400-FIND-REQUEST-ACCT-LOOP.                                              
004110     ADD 1 TO AM-ACCT-IDX.                                                
004120     IF AM-ACCT-IDX > AM-ACCOUNT-COUNT                                    
004130         GO TO 400-FIND-REQUEST-ACCT-EXIT.                                
004140     IF AM-TBL-ACCT-ID(AM-ACCT-IDX) = AM-REQ-ACCT-ID                      
004150         SET AM-ACCT-FOUND TO TRUE                                        
004160         MOVE AM-ACCT-IDX           TO AM-MATCH-IDX                       
004170         GO TO 400-FIND-REQUEST-ACCT-EXIT.                                
004180     GO TO 400-FIND-REQUEST-ACCT-LOOP.                                    
004190 400-FIND-REQUEST-ACCT-EXIT.                                              
004200     EXIT.                                                                
004210*-----------------------------------------------------------------        
004220 400-APPEND-NEW-ACCOUNT.                                                  
004230     MOVE AM-REQ-BALANCE             TO AM-BALANCE-FIELDS-ALT.            
004240     IF AM-TEST-RUN                                                       
004250         DISPLAY "ACCTMAINT NEW BALANCE " AM-BALANCE-WHOLE                
004260                 "." AM-BALANCE-CENTS.                                    
004270     ADD 1 TO AM-ACCOUNT-COUNT.                                           
004280     MOVE AM-NEXT-ACCT-ID           TO                                    
004290             AM-TBL-ACCT-ID(AM-ACCOUNT-COUNT).                            
004300     MOVE AM-REQ-HOLDER-NAME        TO                                    
004310             AM-TBL-NAME(AM-ACCOUNT-COUNT).                               
004320     MOVE AM-REQ-BALANCE            TO                                    
004330             AM-TBL-BALANCE(AM-ACCOUNT-COUNT).                            
004340     MOVE AM-REQ-CURRENCY           TO                                    
004350             AM-TBL-CURRENCY(AM-ACCOUNT-COUNT).                           
004360     ADD 1 TO AM-NEXT-ACCT-ID.                                            
004370     ADD 1 TO AM-CREATE-COUNT.                                            
004380 400-APPEND-NEW-ACCOUNT-EXIT.                                             
004390     EXIT.                                                                
004400*-----------------------------------------------------------------        
004410 400-REWRITE-ACCT-ENTRY.                                                  
004420     MOVE AM-REQ-HOLDER-NAME        TO AM-TBL-NAME(AM-MATCH-IDX).         
004430     MOVE AM-REQ-BALANCE            TO                                    
004440             AM-TBL-BALANCE(AM-MATCH-IDX).                                
004450     MOVE AM-REQ-CURRENCY           TO                                    
004460             AM-TBL-CURRENCY(AM-MATCH-IDX).                               
004470     ADD 1 TO AM-UPDATE-COUNT.                                            
004480 400-REWRITE-ACCT-ENTRY-EXIT.                                             
004490     EXIT.                                                                
004500*-----------------------------------------------------------------        
004510 400-WRITE-ACCOUNT-ENTRY.                                                 
004520     MOVE AM-TBL-ACCT-ID(AM-ACCT-IDX)   TO ACCT-ID.                       
004530     MOVE AM-TBL-NAME(AM-ACCT-IDX)      TO ACCT-HOLDER-NAME.              
004540     MOVE AM-TBL-BALANCE(AM-ACCT-IDX)   TO ACCT-BALANCE.                  
004550     MOVE AM-TBL-CURRENCY(AM-ACCT-IDX)  TO ACCT-CURRENCY.                 
004555     IF AM-TEST-RUN                                                       
004556         DISPLAY "ACCTMAINT WRITE NAME  " ACCT-NAME-FIRST-PART            
004557             "/" ACCT-NAME-LAST-PART "  BALANCE "                         
004558             ACCT-BALANCE-WHOLE "." ACCT-BALANCE-CENTS.                   
004560     WRITE ACCT-MASTER-REC.                                               
004570 400-WRITE-ACCOUNT-ENTRY-EXIT.                                            
004580     EXIT.                                                                
004590*-----------------------------------------------------------------        
004600 300-READ-NEXT-REQ.                                                       
004610     READ ACCTREQ-FILE-IN                                                 
004620         AT END     SET AM-ACCTREQ-EOF TO TRUE                            
004630         NOT AT END ADD 1 TO AM-READ-COUNT.                               
004640 300-READ-NEXT-REQ-EXIT.                                                  
004650     EXIT.                                                                
