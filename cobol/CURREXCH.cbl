000100******************************************************************        
000110* PROGRAM    CURREXCH                                                     
000120* PURPOSE    FIXED-RATE CURRENCY CONVERSION SUBROUTINE.  CALLED BY        
000130*            TRANCAP (CAPTURE-TIME FUNDS CHECK) AND TRANEXEC              
000140*            (SETTLEMENT DEBIT/CREDIT CONVERSION).  RETURNS THE           
000150*            SUPPLIED AMOUNT CONVERTED FROM ONE OF USD/EUR/GBP TO         
000160*            ANOTHER USING THE BANK'S FIXED EXCHANGE-RATE TABLE.          
000170******************************************************************        
000180 IDENTIFICATION              DIVISION.                                    
000190*-----------------------------------------------------------------        
000200 PROGRAM-ID.                 CURREXCH.                                    
000210 AUTHOR.                     R. D. MALOOF.                                
000220 INSTALLATION.               UNIZAR TRUST BANK - DATA CENTER.             
000230 DATE-WRITTEN.               10/02/89.                                    
000240 DATE-COMPILED.                                                           
000250 SECURITY.                   BANK CONFIDENTIAL.                           
000260                              INTERNAL USE ONLY - NO DISCLOSURE           
000270                              OUTSIDE BANK OPERATIONS.                    
000280*-----------------------------------------------------------------        
000290*    CHANGE LOG                                                           
000300*-----------------------------------------------------------------        
000310*    DATE      BY    TICKET    DESCRIPTION                                
000320*    --------  ----  --------  -----------------------------------        
000330*    10/02/89  RDM   CX-0001   ORIGINAL SUBROUTINE - USD/EUR ONLY.        
000340*    03/19/90  RDM   CX-0014   ADDED GBP AND FULL 3 X 3 TABLE.            
000350*    07/08/91  KLJ   CX-0029   CHANGED COMPUTE TO USE ROUNDED             
000360*                              PHRASE INSTEAD OF MANUAL ROUNDING.         
000370*    11/14/92  KLJ   CX-0035   ADDED CX-CURRENCY-NAME-TABLE FOR           
000380*                              DIAGNOSTIC DISPLAY LINES.                  
000390*    02/02/94  PDW   CX-0041   ADDED CX-CALL-COUNT FOR NIGHTLY            
000400*                              OPERATIONS STATISTICS.                     
000410*    06/03/98  MTS   CX-0058   Y2K REVIEW - NO DATE FIELDS IN             
000420*                              THIS SUBROUTINE, NO CHANGE NEEDED.         
000430*    01/11/99  MTS   CX-0059   Y2K SIGN-OFF.                              
000440*    08/30/01  GCO   CX-0071   ADDED CX-RATE-NOT-FOUND RETURN             
000450*                              CODE FOR UNKNOWN CURRENCY CODES.           
000460*    04/15/04  GCO   CX-0083   COMMENT CLEAN-UP, NO LOGIC CHANGE.         
000470******************************************************************        
000480 ENVIRONMENT                 DIVISION.                                    
000490*-----------------------------------------------------------------        
000500 CONFIGURATION               SECTION.                                     
000510 SOURCE-COMPUTER.            UNIZAR-3090.                                 
000520 OBJECT-COMPUTER.            UNIZAR-3090.                                 
000530 SPECIAL-NAMES.                                                           
000540     UPSI-0 ON STATUS IS CX-TEST-RUN                                      
000550            OFF STATUS IS CX-PROD-RUN.                                    
000560******************************************************************        
000570 DATA                        DIVISION.                                    
000580*-----------------------------------------------------------------        
000590 WORKING-STORAGE             SECTION.                                     
000600*-----------------------------------------------------------------        
000610* FIXED EXCHANGE-RATE TABLE, ROW = FROM-CURRENCY (1 USD/2 EUR/            
000620* 3 GBP), COLUMN = TO-CURRENCY, SAME ORDER.  REBUILD BOTH THIS            
000630* TABLE AND CX-CURRENCY-NAME-TABLE TOGETHER IF A CURRENCY IS              
000640* EVER ADDED.                                                             
000650*-----------------------------------------------------------------        
000660 01  CX-RATE-CONSTANTS.                                                   
000670     05  FILLER              PIC 9V99 VALUE 1.00.                         
000680     05  FILLER              PIC 9V99 VALUE 0.90.                         
000690     05  FILLER              PIC 9V99 VALUE 0.77.                         
000700     05  FILLER              PIC 9V99 VALUE 1.12.                         
000710     05  FILLER              PIC 9V99 VALUE 1.00.                         
000720     05  FILLER              PIC 9V99 VALUE 0.86.                         
000730     05  FILLER              PIC 9V99 VALUE 1.30.                         
000740     05  FILLER              PIC 9V99 VALUE 1.16.                         
000750     05  FILLER              PIC 9V99 VALUE 1.00.                         
000760 01  CX-RATE-TABLE REDEFINES CX-RATE-CONSTANTS.                           
000770     05  CX-RATE-ROW         OCCURS 3 TIMES.                              
000780         10  CX-RATE-COL     OCCURS 3 TIMES PIC 9V99.                     
000790*-----------------------------------------------------------------        
000800* CURRENCY CODE TO 3-CHARACTER NAME, SAME ROW ORDER AS THE RATE           
000810* TABLE ABOVE, USED WHEN BUILDING THE UNKNOWN-CURRENCY MESSAGE.           
000820*-----------------------------------------------------------------        
000830 01  CX-CURRENCY-NAME-RECORD.                                             
000840     05  FILLER              PIC X(03) VALUE "USD".                       
000850     05  FILLER              PIC X(03) VALUE "EUR".                       
000860     05  FILLER              PIC X(03) VALUE "GBP".                       
000870 01  CX-CURRENCY-NAME-TABLE REDEFINES CX-CURRENCY-NAME-RECORD.            
000880     05  CX-CURRENCY-NAME    OCCURS 3 TIMES PIC X(03).                    
000890*-----------------------------------------------------------------        
000900* COMPOSITE KEY, BUILT FOR THE ERROR DISPLAY WHEN A CALLER PASSES         
000910* A CURRENCY CODE OUTSIDE THE 1-3 RANGE.                                  
000920*-----------------------------------------------------------------        
000930 01  CX-RATE-KEY.                                                         
000940     05  CX-RATE-KEY-FROM    PIC 9(01).                                   
000950     05  CX-RATE-KEY-TO      PIC 9(01).                                   
000960 01  CX-RATE-KEY-COMBINED REDEFINES CX-RATE-KEY.                          
000970     05  CX-RATE-KEY-DIGITS  PIC 9(02).                                   
000980*-----------------------------------------------------------------        
000990 01  CX-COUNTERS-AND-SWITCHES.                                            
001000     05  CX-CALL-COUNT       PIC 9(07) COMP VALUE ZERO.                   
001010     05  CX-ERROR-COUNT      PIC 9(05) COMP VALUE ZERO.                   
001020     05  FILLER              PIC X(04).                                   
001030******************************************************************        
001040 LINKAGE                     SECTION.                                     
001050*-----------------------------------------------------------------        
001060 01  CX-LINK-PARAMETERS.                                                  
001070     05  CX-AMOUNT           PIC S9(11)V99.                               
001080     05  CX-FROM-CURRENCY    PIC 9(01).                                   
001090     05  CX-TO-CURRENCY      PIC 9(01).                                   
001100     05  CX-CONVERTED-AMOUNT PIC S9(11)V99.                               
001110     05  CX-RETURN-CODE      PIC 9(01).                                   
001120         88  CX-RATE-FOUND            VALUE 0.                            
001130         88  CX-RATE-NOT-FOUND        VALUE 1.                            
001140     05  FILLER              PIC X(03).                                   
001150******************************************************************        
001160 PROCEDURE                   DIVISION    USING CX-LINK-PARAMETERS.        
001170*-----------------------------------------------------------------        
001180* MAIN ENTRY.  VALIDATE BOTH CURRENCY CODES, LOOK UP THE RATE             
001190* AND RETURN THE CONVERTED, ROUNDED AMOUNT.  BR-3: UNKNOWN                
001200* CURRENCY PAIRS ARE AN ERROR - CX-RATE-NOT-FOUND IS SET AND              
001210* CX-CONVERTED-AMOUNT IS LEFT AT ZERO.                                    
001220*-----------------------------------------------------------------        
001230 100-CONVERT-AMOUNT.                                                      
001240     ADD 1 TO CX-CALL-COUNT.                                              
001250     MOVE ZERO               TO CX-CONVERTED-AMOUNT.                      
001260     SET CX-RATE-FOUND       TO TRUE.                                     
001270     IF CX-FROM-CURRENCY NOT NUMERIC                                      
001280             OR CX-TO-CURRENCY NOT NUMERIC                                
001290             OR CX-FROM-CURRENCY < 1 OR CX-FROM-CURRENCY > 3              
001300             OR CX-TO-CURRENCY   < 1 OR CX-TO-CURRENCY   > 3              
001310         PERFORM 200-REJECT-UNKNOWN-PAIR THRU                             
001320                 200-REJECT-UNKNOWN-PAIR-EXIT                             
001330     ELSE                                                                 
001340         PERFORM 200-LOOKUP-AND-CONVERT THRU                              
001350                 200-LOOKUP-AND-CONVERT-EXIT.                             
001360     EXIT PROGRAM.                                                        
001370*-----------------------------------------------------------------        
001380 200-LOOKUP-AND-CONVERT.                                                  
001390     COMPUTE CX-CONVERTED-AMOUNT ROUNDED =                                
001400             CX-AMOUNT * CX-RATE-COL(CX-FROM-CURRENCY                     
001410                                     CX-TO-CURRENCY).                     
001420 200-LOOKUP-AND-CONVERT-EXIT.                                             
001430     EXIT.                                                                
001440*-----------------------------------------------------------------        
001450 200-REJECT-UNKNOWN-PAIR.                                                 
001460     ADD 1 TO CX-ERROR-COUNT.                                             
001470     SET CX-RATE-NOT-FOUND   TO TRUE.                                     
001480     MOVE CX-FROM-CURRENCY   TO CX-RATE-KEY-FROM.                         
001490     MOVE CX-TO-CURRENCY     TO CX-RATE-KEY-TO.                           
001500     IF CX-TEST-RUN                                                       
001510         DISPLAY "CURREXCH - BAD RATE KEY " CX-RATE-KEY-DIGITS.           
001520 200-REJECT-UNKNOWN-PAIR-EXIT.                                            
001530     EXIT.                                                                
