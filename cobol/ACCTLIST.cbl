000100******************************************************************        
000110* PROGRAM    ACCTLIST                                                     
000120* PURPOSE    READ-ONLY ENQUIRY BATCH FOR THE ACCOUNT MASTER AND           
000130*            THE TRANSACTION LEDGER.  PRINTS A FULL LISTING OF            
000140*            BOTH FILES AND THEN HONORS A SMALL DECK OF LOOKUP            
000150*            CARDS ASKING FOR ONE ACCOUNT OR ONE TRANSACTION BY           
000160*            ITS KEY, REPORTING "NOT FOUND" WHEN THE KEY DOES             
000170*            NOT EXIST.  THIS PROGRAM NEVER UPDATES EITHER FILE.          
000180*                                                                         
000190* FILES USED                                                              
000200*    ACCOUNTS  - BANK ACCOUNT MASTER, INPUT ONLY.                         
000210*    TRANSACT  - TRANSACTION LEDGER, INPUT ONLY.                          
000220*    ENQLOOK   - LOOKUP REQUEST CARDS, INPUT.                             
000230*    ENQRPT    - ENQUIRY LISTING, OUTPUT.                                 
000240******************************************************************        
000250 IDENTIFICATION              DIVISION.                                    
000260*-----------------------------------------------------------------        
000270 PROGRAM-ID.                 ACCTLIST.                                    
000280 AUTHOR.                     K. L. JARVIS.                                
000290 INSTALLATION.               UNIZAR TRUST BANK - DATA CENTER.             
000300 DATE-WRITTEN.               11/12/91.                                    
000310 DATE-COMPILED.                                                           
000320 SECURITY.                   BANK CONFIDENTIAL.                           
000330                              INTERNAL USE ONLY - NO DISCLOSURE           
000340                              OUTSIDE BANK OPERATIONS.                    
000350*-----------------------------------------------------------------        
000360*    CHANGE LOG                                                           
000370*-----------------------------------------------------------------        
000380*    DATE      BY    TICKET    DESCRIPTION                                
000390*    --------  ----  --------  -----------------------------------        
000400*    11/12/91  KLJ   AL-0001   ORIGINAL ENQUIRY PROGRAM - FULL            
000410*                        ACCOUNT LISTING ONLY.                            
000420*    04/08/93  KLJ   AL-0009   ADDED THE TRANSACTION LEDGER               
000430*                        LISTING.                                         
000440*    07/19/96  PDW   AL-0017   ADDED THE ENQLOOK LOOKUP-BY-KEY            
000450*                        DECK, ACCOUNT AND TRAN LOOKUP BY ID.             
000460*    05/14/98  MTS   AL-0023   Y2K - CONFIRMED NO DATE                    
000470*                        ARITHMETIC ON THIS PROGRAM, NO CHANGE.           
000480*    02/02/99  MTS   AL-0024   Y2K SIGN-OFF, REGRESSION RUN CLEAN.        
000490*    11/09/02  GCO   AL-0033   ADDED NOT-FOUND COUNT TO                   
000500*                        THE TOTALS.                                      
000501*    11/09/06  GCO   AL-0037   STORED THE ACCOUNT CURRENCY CODE           
000502*                        FROM THE ACCT-PRINT-VIEW EDIT BYTE               
000503*                        RATHER THAN THE BASE FIELD DIRECTLY,             
000504*                        PER THE COPYBOOK'S OWN INTENT.                   
000510******************************************************************        
000520 ENVIRONMENT                 DIVISION.                                    
000530*-----------------------------------------------------------------        
000540 CONFIGURATION               SECTION.                                     
000550 SOURCE-COMPUTER.            UNIZAR-3090.                                 
000560 OBJECT-COMPUTER.            UNIZAR-3090.                                 
000570 SPECIAL-NAMES.                                                           
000580     UPSI-0 ON STATUS IS AL-TEST-RUN                                      
000590            OFF STATUS IS AL-PROD-RUN.                                    
000600*-----------------------------------------------------------------        
000610 INPUT-OUTPUT                SECTION.                                     
000620 FILE-CONTROL.                                                            
000630     SELECT  ACCOUNTS-FILE-IN                                             
000640             ASSIGN TO ACCOUNTS                                           
000650             ORGANIZATION IS SEQUENTIAL                                   
000660             FILE STATUS IS AL-ACCOUNTS-STATUS.                           
000670     SELECT  TRANSACT-FILE-IN                                             
000680             ASSIGN TO TRANSACT                                           
000690             ORGANIZATION IS SEQUENTIAL                                   
000700             FILE STATUS IS AL-TRANSACT-STATUS.                           
000710     SELECT  ENQLOOK-FILE-IN                                              
000720             ASSIGN TO ENQLOOK                                            
000730             ORGANIZATION IS SEQUENTIAL                                   
000740             FILE STATUS IS AL-ENQLOOK-STATUS.                            
000750     SELECT  ENQRPT-FILE-OUT                                              
000760             ASSIGN TO ENQRPT                                             
000770             ORGANIZATION IS LINE SEQUENTIAL.                             
000780******************************************************************        
000790 DATA                        DIVISION.                                    
000800*-----------------------------------------------------------------        
000810 FILE                        SECTION.                                     
000820 FD  ACCOUNTS-FILE-IN                                                     
000830     RECORD CONTAINS 60 CHARACTERS.                                       
000840     COPY "Copybooks\ACCTREC.cpy".                                        
000850*-----------------------------------------------------------------        
000860 FD  TRANSACT-FILE-IN                                                     
000870     RECORD CONTAINS 143 CHARACTERS.                                      
000880     COPY "Copybooks\TRANREC.cpy".                                        
000890*-----------------------------------------------------------------        
000900* ONE LOOKUP CARD.  AL-LOOK-TYPE 1 = ACCOUNT, 2 = TRANSACTION.            
000910*-----------------------------------------------------------------        
000920 FD  ENQLOOK-FILE-IN                                                      
000930     RECORD CONTAINS 11 CHARACTERS.                                       
000940 01  ENQLOOK-RECORD-IN.                                                   
000950     05  AL-LOOK-TYPE           PIC 9(01).                                
000960         88  AL-LOOK-ACCOUNT            VALUE 1.                          
000970         88  AL-LOOK-TRANSACT           VALUE 2.                          
000980     05  AL-LOOK-ID              PIC 9(10).                               
000990*-----------------------------------------------------------------        
001000 FD  ENQRPT-FILE-OUT                                                      
001010     RECORD CONTAINS 132 CHARACTERS                                       
001020     DATA RECORD IS ENQRPT-LINE.                                          
001030 01  ENQRPT-LINE                 PIC X(132).                              
001040*-----------------------------------------------------------------        
001050 WORKING-STORAGE             SECTION.                                     
001060*-----------------------------------------------------------------        
001070 01  AL-FILE-STATUSES.                                                    
001080     05  AL-ACCOUNTS-STATUS      PIC X(02).                               
001090     05  AL-TRANSACT-STATUS      PIC X(02).                               
001100     05  AL-ENQLOOK-STATUS       PIC X(02).                               
001110     05  FILLER                  PIC X(02).                               
001120*-----------------------------------------------------------------        
001130 01  AL-SWITCHES.                                                         
001140     05  AL-ACCOUNTS-EOF-SW      PIC X(01) VALUE SPACE.                   
001150         88  AL-ACCOUNTS-EOF              VALUE "Y".                      
001160     05  AL-TRANSACT-EOF-SW      PIC X(01) VALUE SPACE.                   
001170         88  AL-TRANSACT-EOF              VALUE "Y".                      
001180     05  AL-ENQLOOK-EOF-SW       PIC X(01) VALUE SPACE.                   
001190         88  AL-ENQLOOK-EOF               VALUE "Y".                      
001200     05  AL-FOUND-SW             PIC X(01) VALUE SPACE.                   
001210         88  AL-KEY-FOUND                 VALUE "Y".                      
001220     05  FILLER                  PIC X(04).                               
001230*-----------------------------------------------------------------        
001240 01  AL-COUNTERS.                                                         
001250     05  AL-ACCT-COUNT           PIC 9(05) COMP VALUE ZERO.               
001260     05  AL-TRAN-COUNT           PIC 9(05) COMP VALUE ZERO.               
001270     05  AL-ACCT-IDX             PIC 9(05) COMP VALUE ZERO.               
001280     05  AL-TRAN-IDX             PIC 9(05) COMP VALUE ZERO.               
001290     05  AL-LOOKUP-COUNT         PIC 9(07) COMP VALUE ZERO.               
001300     05  AL-FOUND-COUNT          PIC 9(07) COMP VALUE ZERO.               
001310     05  AL-NOTFOUND-COUNT       PIC 9(07) COMP VALUE ZERO.               
001320     05  AL-LINE-COUNT           PIC 9(03) COMP VALUE ZERO.               
001330     05  FILLER                  PIC X(04).                               
001340*-----------------------------------------------------------------        
001350 01  AL-RUN-DATE.                                                         
001360     05  AL-RUN-YEAR             PIC 9(04).                               
001370     05  AL-RUN-MONTH            PIC 9(02).                               
001380     05  AL-RUN-DAY              PIC 9(02).                               
001390 01  AL-RUN-DATE-NUM REDEFINES AL-RUN-DATE PIC 9(08).                     
001400*-----------------------------------------------------------------        
001410 01  AL-REPORT-HEADINGS.                                                  
001420     05  AL-HD-TITLE.                                                     
001430         10  FILLER               PIC X(40) VALUE SPACES.                 
001440         10  FILLER               PIC X(30)                               
001450              VALUE "ACCTLIST - ACCOUNT AND TRAN ENQUIRY LISTING".        
001460         10  FILLER               PIC X(62) VALUE SPACES.                 
001470     05  AL-HD-RUNDATE.                                                   
001480         10  FILLER               PIC X(10) VALUE "RUN DATE: ".           
001490         10  AL-HD-DATE-OUT       PIC 9999/99/99.                         
001500         10  FILLER               PIC X(112) VALUE SPACES.                
001510     05  AL-HD-ACCT-COLS.                                                 
001520         10  FILLER               PIC X(02) VALUE SPACES.                 
001530         10  FILLER               PIC X(10) VALUE "ACCOUNT ID".           
001540         10  FILLER               PIC X(03) VALUE SPACES.                 
001550         10  FILLER               PIC X(30) VALUE "HOLDER NAME".          
001560         10  FILLER               PIC X(03) VALUE SPACES.                 
001570         10  FILLER               PIC X(15) VALUE "BALANCE".              
001580         10  FILLER               PIC X(03) VALUE SPACES.                 
001590         10  FILLER               PIC X(08) VALUE "CURRENCY".             
001600         10  FILLER               PIC X(58) VALUE SPACES.                 
001610     05  AL-HD-TRAN-COLS.                                                 
001620         10  FILLER               PIC X(02) VALUE SPACES.                 
001630         10  FILLER               PIC X(10) VALUE "TRAN ID".              
001640         10  FILLER               PIC X(03) VALUE SPACES.                 
001650         10  FILLER               PIC X(10) VALUE "FROM ACCT".            
001660         10  FILLER               PIC X(03) VALUE SPACES.                 
001670         10  FILLER               PIC X(10) VALUE "TO ACCT".              
001680         10  FILLER               PIC X(03) VALUE SPACES.                 
001690         10  FILLER               PIC X(15) VALUE "AMOUNT".               
001700         10  FILLER               PIC X(03) VALUE SPACES.                 
001710         10  FILLER               PIC X(08) VALUE "STATUS".               
001720         10  FILLER               PIC X(65) VALUE SPACES.                 
001730 01  AL-ACCT-DETAIL.                                                      
001740     05  AL-AD-ACCTID             PIC Z(09)9.                             
001750     05  FILLER                   PIC X(03) VALUE SPACES.                 
001760     05  AL-AD-NAME               PIC X(30).                              
001770     05  FILLER                   PIC X(03) VALUE SPACES.                 
001780     05  AL-AD-BALANCE            PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
001790     05  FILLER                   PIC X(03) VALUE SPACES.                 
001800     05  AL-AD-CURRENCY           PIC X(03).                              
001810     05  FILLER                   PIC X(73) VALUE SPACES.                 
001820 01  AL-TRAN-DETAIL.                                                      
001830     05  AL-TD-TRANID             PIC Z(09)9.                             
001840     05  FILLER                   PIC X(03) VALUE SPACES.                 
001850     05  AL-TD-FROMID             PIC Z(09)9.                             
001860     05  FILLER                   PIC X(03) VALUE SPACES.                 
001870     05  AL-TD-TOID               PIC Z(09)9.                             
001880     05  FILLER                   PIC X(03) VALUE SPACES.                 
001890     05  AL-TD-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.                  
001900     05  FILLER                   PIC X(03) VALUE SPACES.                 
001910     05  AL-TD-STATUS             PIC X(10).                              
001920     05  FILLER                   PIC X(72) VALUE SPACES.                 
001930 01  AL-LOOKUP-LINE.                                                      
001940     05  AL-LK-TYPE               PIC X(11).                              
001950     05  AL-LK-ID                 PIC Z(09)9.                             
001960     05  FILLER                   PIC X(03) VALUE SPACES.                 
001970     05  AL-LK-RESULT             PIC X(80).                              
001980     05  FILLER                   PIC X(25) VALUE SPACES.                 
001990 01  AL-REPORT-TOTALS.                                                    
002000     05  FILLER                   PIC X(02) VALUE SPACES.                 
002010     05  AL-TO-LABEL              PIC X(24).                              
002020     05  AL-TO-COUNT              PIC ZZZ,ZZ9.                            
002030     05  FILLER                   PIC X(100) VALUE SPACES.                
002040*-----------------------------------------------------------------        
002050* IN-CORE COPIES, LOADED ONCE AT THE START OF THE RUN SO THE              
002060* LOOKUP DECK CAN BE HONORED WITHOUT RE-READING EITHER FILE.              
002070*-----------------------------------------------------------------        
002080 01  AL-ACCOUNT-TABLE.                                                    
002090     05  AL-ATBL-ENTRY            OCCURS 2000 TIMES.                      
002100         10  AL-ATBL-ACCT-ID       PIC 9(10).                             
002110         10  AL-ATBL-NAME          PIC X(30).                             
002120         10  AL-ATBL-BALANCE       PIC S9(11)V99.                         
002130         10  AL-ATBL-CURRENCY      PIC 9(01).                             
002140         10  FILLER                PIC X(05).                             
002150 01  AL-TRAN-TABLE.                                                       
002160     05  AL-TTBL-ENTRY            OCCURS 3000 TIMES.                      
002170         10  AL-TTBL-TRN-ID        PIC 9(10).                             
002180         10  AL-TTBL-FROM-ID       PIC 9(10).                             
002190         10  AL-TTBL-TO-ID         PIC 9(10).                             
002200         10  AL-TTBL-AMOUNT        PIC S9(11)V99.                         
002210         10  AL-TTBL-STATUS        PIC 9(01).                             
002220             88  AL-TTBL-PLANNED          VALUE 1.                        
002230             88  AL-TTBL-PROCESSING       VALUE 2.                        
002240             88  AL-TTBL-FAILED           VALUE 3.                        
002250             88  AL-TTBL-SUCCEED          VALUE 4.                        
002260         10  FILLER                PIC X(05).                             
002270*-----------------------------------------------------------------        
002280* DIAGNOSTIC KEY, LOOKUP ID SPLIT FOR THE TEST-RUN TRACE.                 
002290*-----------------------------------------------------------------        
002300 01  AL-LOOKUP-KEY.                                                       
002310     05  AL-LOOKUP-ID-HI          PIC 9(05).                              
002320     05  AL-LOOKUP-ID-LO          PIC 9(05).                              
002330 01  AL-LOOKUP-KEY-ALT REDEFINES AL-LOOKUP-KEY PIC 9(10).                 
002340*-----------------------------------------------------------------        
002350* CURRENCY AND STATUS NAME TABLES, FOR DISPLAY ONLY.                      
002360*-----------------------------------------------------------------        
002370 01  AL-CURRENCY-NAME-RECORD.                                             
002380     05  FILLER                   PIC X(03) VALUE "USD".                  
002390     05  FILLER                   PIC X(03) VALUE "EUR".                  
002400     05  FILLER                   PIC X(03) VALUE "GBP".                  
002410 01  AL-CURRENCY-NAME-TABLE REDEFINES AL-CURRENCY-NAME-RECORD.            
002420     05  AL-CURR-NAME             PIC X(03) OCCURS 3 TIMES.               
002430 01  AL-STATUS-NAME-RECORD.                                               
002440     05  FILLER                   PIC X(10) VALUE "PLANNED".              
002450     05  FILLER                   PIC X(10) VALUE "PROCESSING".           
002460     05  FILLER                   PIC X(10) VALUE "FAILED".               
002470     05  FILLER                   PIC X(10) VALUE "SUCCEED".              
002480 01  AL-STATUS-NAME-TABLE REDEFINES AL-STATUS-NAME-RECORD.                
002490     05  AL-STAT-NAME             PIC X(10) OCCURS 4 TIMES.               
002500******************************************************************        
002510 PROCEDURE                   DIVISION.                                    
002520*-----------------------------------------------------------------        
002530* MAIN LINE - LIST BOTH FILES IN FULL, THEN HONOR THE LOOKUP DECK.        
002540*-----------------------------------------------------------------        
002550 100-ENQUIRE-ACCOUNTS.                                                    
002560     PERFORM 200-INITIATE-ENQUIRY THRU 200-INITIATE-ENQUIRY-EXIT.         
002570     PERFORM 200-LIST-ACCOUNTS THRU 200-LIST-ACCOUNTS-EXIT.               
002580     PERFORM 200-LIST-TRANSACTIONS THRU                                   
002590             200-LIST-TRANSACTIONS-EXIT.                                  
002600     PERFORM 200-PROCESS-ONE-LOOKUP THRU                                  
002610             200-PROCESS-ONE-LOOKUP-EXIT                                  
002620             UNTIL AL-ENQLOOK-EOF.                                        
002630     PERFORM 200-TERMINATE-ENQUIRY THRU                                   
002640             200-TERMINATE-ENQUIRY-EXIT.                                  
002650     STOP RUN.                                                            
002660*-----------------------------------------------------------------        
002670 200-INITIATE-ENQUIRY.                                                    
002680     PERFORM 300-LOAD-ACCOUNT-TABLE THRU                                  
002690             300-LOAD-ACCOUNT-TABLE-EXIT.                                 
002700     PERFORM 300-LOAD-TRAN-TABLE THRU 300-LOAD-TRAN-TABLE-EXIT.           
002710     OPEN INPUT  ENQLOOK-FILE-IN.                                         
002720     OPEN OUTPUT ENQRPT-FILE-OUT.                                         
002730     ACCEPT AL-RUN-DATE-NUM         FROM DATE YYYYMMDD.                   
002740     PERFORM 300-PRINT-TITLE THRU 300-PRINT-TITLE-EXIT.                   
002750     PERFORM 300-READ-NEXT-LOOKUP THRU                                    
002760             300-READ-NEXT-LOOKUP-EXIT.                                   
002770 200-INITIATE-ENQUIRY-EXIT.                                               
002780     EXIT.                                                                
002790*-----------------------------------------------------------------        
002800* FULL ACCOUNT LISTING, ONE DETAIL LINE PER ENTRY IN THE TABLE.           
002810*-----------------------------------------------------------------        
002820 200-LIST-ACCOUNTS.                                                       
002830     WRITE ENQRPT-LINE               FROM AL-HD-ACCT-COLS                 
002840             AFTER ADVANCING 2 LINES.                                     
002850     MOVE ZERO                       TO AL-ACCT-IDX.                      
002860     PERFORM 300-PRINT-ACCT-LINE THRU                                     
002870             300-PRINT-ACCT-LINE-EXIT                                     
002880             VARYING AL-ACCT-IDX FROM 1 BY 1                              
002890             UNTIL AL-ACCT-IDX > AL-ACCT-COUNT.                           
002900 200-LIST-ACCOUNTS-EXIT.                                                  
002910     EXIT.                                                                
002920*-----------------------------------------------------------------        
002930* FULL TRANSACTION LISTING, ONE DETAIL LINE PER LEDGER ENTRY.             
002940*-----------------------------------------------------------------        
002950 200-LIST-TRANSACTIONS.                                                   
002960     WRITE ENQRPT-LINE               FROM AL-HD-TRAN-COLS                 
002970             AFTER ADVANCING 2 LINES.                                     
002980     MOVE ZERO                       TO AL-TRAN-IDX.                      
002990     PERFORM 300-PRINT-TRAN-LINE THRU                                     
003000             300-PRINT-TRAN-LINE-EXIT                                     
003010             VARYING AL-TRAN-IDX FROM 1 BY 1                              
003020             UNTIL AL-TRAN-IDX > AL-TRAN-COUNT.                           
003030 200-LIST-TRANSACTIONS-EXIT.                                              
003040     EXIT.                                                                
003050*-----------------------------------------------------------------        
003060* ONE LOOKUP CARD - SEARCH THE ACCOUNT OR TRANSACTION TABLE BY            
003070* ITS KEY AND PRINT THE RESULT, OR "NOT FOUND" WHEN ABSENT.               
003080*-----------------------------------------------------------------        
003090 200-PROCESS-ONE-LOOKUP.                                                  
003100     ADD 1 TO AL-LOOKUP-COUNT.                                            
003110     IF AL-LOOK-ACCOUNT                                                   
003120         PERFORM 300-LOOKUP-ACCOUNT THRU 300-LOOKUP-ACCOUNT-EXIT          
003130     ELSE                                                                 
003140         PERFORM 300-LOOKUP-TRANSACT THRU                                 
003150                 300-LOOKUP-TRANSACT-EXIT.                                
003160     PERFORM 300-READ-NEXT-LOOKUP THRU                                    
003170             300-READ-NEXT-LOOKUP-EXIT.                                   
003180 200-PROCESS-ONE-LOOKUP-EXIT.                                             
003190     EXIT.                                                                
003200*-----------------------------------------------------------------        
003210 200-TERMINATE-ENQUIRY.                                                   
003220     PERFORM 300-PRINT-TOTALS THRU 300-PRINT-TOTALS-EXIT.                 
003230     CLOSE ENQLOOK-FILE-IN, ENQRPT-FILE-OUT.                              
003240     DISPLAY "ACCTLIST - ENQUIRY RUN COMPLETE".                           
003250 200-TERMINATE-ENQUIRY-EXIT.                                              
003260     EXIT.                                                                
003270*-----------------------------------------------------------------        
003280 300-LOAD-ACCOUNT-TABLE.                                                  
003290     OPEN INPUT ACCOUNTS-FILE-IN.                                         
003300     PERFORM 400-READ-ACCOUNT-REC THRU                                    
003310             400-READ-ACCOUNT-REC-EXIT.                                   
003320     PERFORM 400-STORE-ACCOUNT-ENTRY THRU                                 
003330             400-STORE-ACCOUNT-ENTRY-EXIT                                 
003340             UNTIL AL-ACCOUNTS-EOF.                                       
003350     CLOSE ACCOUNTS-FILE-IN.                                              
003360 300-LOAD-ACCOUNT-TABLE-EXIT.                                             
003370     EXIT.                                                                
003380*-----------------------------------------------------------------        
003390 300-LOAD-TRAN-TABLE.                                                     
003400     OPEN INPUT TRANSACT-FILE-IN.                                         
003410     PERFORM 400-READ-TRAN-REC THRU 400-READ-TRAN-REC-EXIT.               
003420     PERFORM 400-STORE-TRAN-ENTRY THRU                                    
003430             400-STORE-TRAN-ENTRY-EXIT                                    
003440             UNTIL AL-TRANSACT-EOF.                                       
003450     CLOSE TRANSACT-FILE-IN.                                              
003460 300-LOAD-TRAN-TABLE-EXIT.                                                
003470     EXIT.                                                                
003480*-----------------------------------------------------------------        
003490 300-PRINT-TITLE.                                                         
003500     WRITE ENQRPT-LINE                FROM AL-HD-TITLE                    
003510             AFTER ADVANCING 1 LINES.                                     
003520     MOVE AL-RUN-DATE-NUM              TO AL-HD-DATE-OUT.                 
003530     WRITE ENQRPT-LINE                 FROM AL-HD-RUNDATE                 
003540             AFTER ADVANCING 1 LINES.                                     
003550 300-PRINT-TITLE-EXIT.                                                    
003560     EXIT.                                                                
003570*-----------------------------------------------------------------        
003580 300-PRINT-ACCT-LINE.                                                     
003590     MOVE AL-ATBL-ACCT-ID(AL-ACCT-IDX)   TO AL-AD-ACCTID.                 
003600     MOVE AL-ATBL-NAME(AL-ACCT-IDX)      TO AL-AD-NAME.                   
003610     MOVE AL-ATBL-BALANCE(AL-ACCT-IDX)   TO AL-AD-BALANCE.                
003620     MOVE AL-CURR-NAME(AL-ATBL-CURRENCY(AL-ACCT-IDX))                     
003630             TO AL-AD-CURRENCY.                                           
003640     WRITE ENQRPT-LINE                   FROM AL-ACCT-DETAIL              
003650             AFTER ADVANCING 1 LINES.                                     
003660 300-PRINT-ACCT-LINE-EXIT.                                                
003670     EXIT.                                                                
003680*-----------------------------------------------------------------        
003690 300-PRINT-TRAN-LINE.                                                     
003700     MOVE AL-TTBL-TRN-ID(AL-TRAN-IDX)    TO AL-TD-TRANID.                 
003710     MOVE AL-TTBL-FROM-ID(AL-TRAN-IDX)   TO AL-TD-FROMID.                 
003720     MOVE AL-TTBL-TO-ID(AL-TRAN-IDX)     TO AL-TD-TOID.                   
003730     MOVE AL-TTBL-AMOUNT(AL-TRAN-IDX)    TO AL-TD-AMOUNT.                 
003740     MOVE AL-STAT-NAME(AL-TTBL-STATUS(AL-TRAN-IDX))                       
003750             TO AL-TD-STATUS.                                             
003760     WRITE ENQRPT-LINE                   FROM AL-TRAN-DETAIL              
003770             AFTER ADVANCING 1 LINES.                                     
003780 300-PRINT-TRAN-LINE-EXIT.                                                
003790     EXIT.                                                                
003800*-----------------------------------------------------------------        
003810 300-LOOKUP-ACCOUNT.                                                      
003820     MOVE SPACE                     TO AL-FOUND-SW.                       
003830     MOVE ZERO                      TO AL-ACCT-IDX.                       
003840     MOVE AL-LOOK-ID                 TO AL-LOOKUP-KEY-ALT.                
003850     IF AL-TEST-RUN                                                       
003860         DISPLAY "ACCTLIST LOOKUP KEY " AL-LOOKUP-ID-HI                   
003870                 AL-LOOKUP-ID-LO.                                         
003880 300-LOOKUP-ACCOUNT-LOOP.                                                 
003890     ADD 1 TO AL-ACCT-IDX.                                                
003900     IF AL-ACCT-IDX > AL-ACCT-COUNT                                       
003910         GO TO 300-LOOKUP-ACCOUNT-DONE.                                   
003920     IF AL-ATBL-ACCT-ID(AL-ACCT-IDX) = AL-LOOK-ID                         
003930         SET AL-KEY-FOUND TO TRUE                                         
003940         GO TO 300-LOOKUP-ACCOUNT-DONE.                                   
003950     GO TO 300-LOOKUP-ACCOUNT-LOOP.                                       
003960 300-LOOKUP-ACCOUNT-DONE.                                                 
003970     MOVE "ACCOUNT"                 TO AL-LK-TYPE.                        
003980     MOVE AL-LOOK-ID                 TO AL-LK-ID.                         
003990     IF AL-KEY-FOUND                                                      
004000         ADD 1 TO AL-FOUND-COUNT                                          
004010         MOVE AL-ATBL-NAME(AL-ACCT-IDX)   TO AL-LK-RESULT                 
004020     ELSE                                                                 
004030         ADD 1 TO AL-NOTFOUND-COUNT                                       
004040         MOVE "entity not found"          TO AL-LK-RESULT.                
004050     WRITE ENQRPT-LINE                  FROM AL-LOOKUP-LINE               
004060             AFTER ADVANCING 1 LINES.                                     
004070 300-LOOKUP-ACCOUNT-EXIT.                                                 
004080     EXIT.                                                                
004090*-----------------------------------------------------------------        
004100 300-LOOKUP-TRANSACT.                                                     
004110     MOVE SPACE                     TO AL-FOUND-SW.                       
004120     MOVE ZERO                      TO AL-TRAN-IDX.                       
004130 300-LOOKUP-TRANSACT-LOOP.                                                
004140     ADD 1 TO AL-TRAN-IDX.                                                
004150     IF AL-TRAN-IDX > AL-TRAN-COUNT                                       
004160         GO TO 300-LOOKUP-TRANSACT-DONE.                                  
004170     IF AL-TTBL-TRN-ID(AL-TRAN-IDX) = AL-LOOK-ID                          
004180         SET AL-KEY-FOUND TO TRUE                                         
004190         GO TO 300-LOOKUP-TRANSACT-DONE.                                  
004200     GO TO 300-LOOKUP-TRANSACT-LOOP.                                      
004210 300-LOOKUP-TRANSACT-DONE.                                                
004220     MOVE "TRANSACT"                TO AL-LK-TYPE.                        
004230     MOVE AL-LOOK-ID                 TO AL-LK-ID.                         
004240     IF AL-KEY-FOUND                                                      
004250         ADD 1 TO AL-FOUND-COUNT                                          
004260         MOVE AL-STAT-NAME(AL-TTBL-STATUS(AL-TRAN-IDX))                   
004270                 TO AL-LK-RESULT                                          
004280     ELSE                                                                 
004290         ADD 1 TO AL-NOTFOUND-COUNT                                       
004300         MOVE "entity not found"          TO AL-LK-RESULT.                
004310     WRITE ENQRPT-LINE                  FROM AL-LOOKUP-LINE               
004320             AFTER ADVANCING 1 LINES.                                     
004330 300-LOOKUP-TRANSACT-EXIT.                                                
004340     EXIT.                                                                
004350*-----------------------------------------------------------------        
004360 300-PRINT-TOTALS.                                                        
004370     MOVE SPACES                    TO ENQRPT-LINE.                       
004380     WRITE ENQRPT-LINE.                                                   
004390     MOVE "LOOKUPS PROCESSED"      TO AL-TO-LABEL.                        
004400     MOVE AL-LOOKUP-COUNT             TO AL-TO-COUNT.                     
004410     WRITE ENQRPT-LINE                FROM AL-REPORT-TOTALS.              
004420     MOVE "LOOKUPS FOUND"          TO AL-TO-LABEL.                        
004430     MOVE AL-FOUND-COUNT              TO AL-TO-COUNT.                     
004440     WRITE ENQRPT-LINE                FROM AL-REPORT-TOTALS.              
004450     MOVE "LOOKUPS NOT FOUND"      TO AL-TO-LABEL.                        
004460     MOVE AL-NOTFOUND-COUNT           TO AL-TO-COUNT.                     
004470     WRITE ENQRPT-LINE                FROM AL-REPORT-TOTALS.              
004480 300-PRINT-TOTALS-EXIT.                                                   
004490     EXIT.                                                                
004500*-----------------------------------------------------------------        
004510 400-READ-ACCOUNT-REC.                                                    
004520     READ ACCOUNTS-FILE-IN                                                
004530         AT END      SET AL-ACCOUNTS-EOF TO TRUE.                         
004540 400-READ-ACCOUNT-REC-EXIT.                                               
004550     EXIT.                                                                
004560*-----------------------------------------------------------------        
004570 400-STORE-ACCOUNT-ENTRY.                                                 
004580     ADD 1 TO AL-ACCT-COUNT.                                              
004590     MOVE ACCT-ID            TO AL-ATBL-ACCT-ID(AL-ACCT-COUNT).           
004600     MOVE ACCT-HOLDER-NAME   TO AL-ATBL-NAME(AL-ACCT-COUNT).              
004610     MOVE ACCT-BALANCE       TO AL-ATBL-BALANCE(AL-ACCT-COUNT).           
004615     MOVE ACCT-CURRENCY-EDIT TO AL-ATBL-CURRENCY(AL-ACCT-COUNT).          
004630     PERFORM 400-READ-ACCOUNT-REC THRU                                    
004640             400-READ-ACCOUNT-REC-EXIT.                                   
004650 400-STORE-ACCOUNT-ENTRY-EXIT.                                            
004660     EXIT.                                                                
004670*-----------------------------------------------------------------        
004680 400-READ-TRAN-REC.                                                       
004690     READ TRANSACT-FILE-IN                                                
004700         AT END      SET AL-TRANSACT-EOF TO TRUE.                         
004710 400-READ-TRAN-REC-EXIT.                                                  
004720     EXIT.                                                                
004730*-----------------------------------------------------------------        
004740 400-STORE-TRAN-ENTRY.                                                    
004750     ADD 1 TO AL-TRAN-COUNT.                                              
004760     MOVE TRN-ID             TO AL-TTBL-TRN-ID(AL-TRAN-COUNT).            
004770     MOVE TRN-FROM-ACCT-ID   TO AL-TTBL-FROM-ID(AL-TRAN-COUNT).           
004780     MOVE TRN-TO-ACCT-ID     TO AL-TTBL-TO-ID(AL-TRAN-COUNT).             
004790     MOVE TRN-AMOUNT         TO AL-TTBL-AMOUNT(AL-TRAN-COUNT).            
004800     MOVE TRN-STATUS         TO AL-TTBL-STATUS(AL-TRAN-COUNT).            
004810     PERFORM 400-READ-TRAN-REC THRU 400-READ-TRAN-REC-EXIT.               
004820 400-STORE-TRAN-ENTRY-EXIT.                                               
004830     EXIT.                                                                
004840*-----------------------------------------------------------------        
004850 300-READ-NEXT-LOOKUP.                                                    
004860     READ ENQLOOK-FILE-IN                                                 
004870         AT END      SET AL-ENQLOOK-EOF TO TRUE.                          
004880 300-READ-NEXT-LOOKUP-EXIT.                                               
004890     EXIT.                                                                
